000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040
000050 PROGRAM-ID.    IHCCTL0M.
000060 AUTHOR.        R. HEINZE.
000070 INSTALLATION.  ABT. FAHRZEUGELEKTRONIK - PRUEFSTAND BATCH.
000080 DATE-WRITTEN.  1988-01-11.
000090 DATE-COMPILED.
000100 SECURITY.      NUR FUER INTERNEN GEBRAUCH - ABT. FE.
000110
000120*-----------------------------------------------------------------
000130* Letzte Aenderung :: 2006-03-22
000140* Letzte Version   :: D.02.00
000150* Kurzbeschreibung  :: Zyklus-Steuerung Lichtautomatik (Still-
000160*                      stand, Gefahr, Fernlicht, Blinken, Hupe,
000170*                      Fahrtrichtungsanzeiger, Handuebersteuerung)
000180* Auftrag           :: IHCS-011 IHCS-052 IHCS-099 IHCS-155
000190*-----------------------------------------------------------------
000200* Vers.   | Datum      | von | Kommentar
000210*---------|------------|-----|------------------------------------
000220* A.00.00 | 1988-01-11 | RH  | Neuerstellung - Fernlicht/Abblend-
000230*         |            |     | Entscheidung und Gefahrenabtastung
000240* A.01.00 | 1989-08-04 | RH  | Stillstandschutz ergaenzt (Motor-
000250*         |            |     | drehzahl unter 300 bei Fahrt)
000260* A.02.00 | 1991-02-27 | BS  | Ueberholaktionen (Blinken/Hupe-
000270*         |            |     | Synchronisation) aus ueberholdrv
000280*         |            |     | eingegliedert - eigener Treiber
000290*         |            |     | entfaellt
000300* B.00.00 | 1993-05-19 | BS  | Automatische Fahrtrichtungsanzeige
000310*         |            |     | mit Ruecknahme (Auto-Cancel) neu
000320* B.01.00 | 1995-09-02 | RH  | Handuebersteuerung (MANUAL-
000330*         |            |     | OVERRIDE) als eigener Zustand
000340* B.02.00 | 1997-04-30 | MV  | Fehlerzustand (Fehlerfall-Schalter)
000350*         |            |     | erzwingt Abblendlicht, Blinken und
000360*         |            |     | Hupe werden dabei abgeschaltet
000370* C.00.00 | 1998-11-09 | MV  | JAHR-2000-PRUEFUNG: keine Datums-
000380*         |            |     | felder in diesem Modul enthalten
000390* C.01.00 | 1999-01-25 | MV  | Pruefprotokoll Jahr-2000 abgezeich-
000400*         |            |     | net, keine Aenderung erforderlich
000410* D.00.00 | 2001-06-11 | RH  | Gefahrenabtastung: Tabellenreihen-
000420*         |            |     | folge entscheidet bei Mehrtreffer
000430* D.01.00 | 2003-10-08 | RH  | Quadratwurzel fuer die Geschwindig-
000440*         |            |     | keit jetzt ueber gemeinsame Section
000450*         |            |     | D910-GANZZAHL-WURZEL (vorher Kopie)
000460* D.02.00 | 2006-03-22 | RH  | Fehlerfall-Sicherung (Code 500) als
000470*         |            |     | eigene Section F900-AUFFANGEN
000480* E.00.00 | 2008-07-14 | RH  | E420-SIGNAL-SETZEN setzte Timer
000490*         |            |     | und Lampe je Aufruf zurueck, auch
000500*         |            |     | ohne Zustandswechsel - Blinktakt
000510*         |            |     | stand bei LEFT/RIGHT/HAZARD
000520*         |            |     | dauerhaft auf an (IHCS-204)
000530* E.01.00 | 2009-02-03 | RH  | Aufruf in Erkennung (Schritte
000540*         |            |     | 3/4/6, Funktion ERKN) und Ent-
000550*         |            |     | scheidung (Schritte 8-13, ENTS)
000560*         |            |     | aufgeteilt, damit der Treiber
000570*         |            |     | Schritt 7 mit dem Gefahren-/
000580*         |            |     | Stillstandsergebnis DIESES
000590*         |            |     | Zyklus absichern kann, statt
000600*         |            |     | wie bisher mit dem Ergebnis des
000610*         |            |     | vorigen Zyklus (IHCS-207)
000620* E.02.00 | 2009-03-11 | RH  | Tabellenobergrenze 10 fuer TRK-VEH-
000630*         |            |     | TABLE als eigenstaendiges 77-Feld
000640*         |            |     | K-TAB-GRENZE gefuehrt statt als
000650*         |            |     | nackte Zahl in den Abtastschleifen
000660*-----------------------------------------------------------------
000670*
000680* Programmbeschreibung
000690* ---------------------
000700* Fuehrt je Regelzyklus die Entscheidungslogik der Lichtautomatik
000710* aus - Stillstandschutz, Gefahrenabtastung, Fernlicht-/Abblend-
000720* entscheidung, Ueberholaktionen mit Blink-/Hupensynchronisation,
000730* automatische Fahrtrichtungsanzeige und Fehlerfall-Sicherung.
000740* Wird vom Treiber IHCSDRV zweimal je Satz aus CYCLE-IN gerufen -
000750* zuerst Erkennung (ERKN, vor IHCOVT0M), danach Entscheidung
000760* (ENTS, nach IHCOVT0M) - siehe E.01.00.
000770*
000780*****************************************************************
000790
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     SWITCH-15 IS ANZEIGE-VERSION
000840         ON STATUS IS SHOW-VERSION.
000850
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880
000890 DATA DIVISION.
000900 FILE SECTION.
000910
000920 WORKING-STORAGE SECTION.
000930*-----------------------------------------------------------------
000940* Eigenstaendiges 77-Feld - Tabellenobergrenze TRK-VEH-TABLE,
000950* in den Abtastschleifen unten statt der nackten Zahl 10 benutzt.
000960*-----------------------------------------------------------------
000970 77  K-TAB-GRENZE             PIC 9(02) COMP VALUE 10.
000980*-----------------------------------------------------------------
000990* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001000*-----------------------------------------------------------------
001010 01  COMP-FELDER.
001020     05  C4-IX                PIC S9(04) COMP.
001030     05  C4-PERIODE-NR        PIC S9(04) COMP.
001040     05  C9-QUADRATSUMME      PIC S9(09) COMP.
001050     05  C18-N                PIC S9(18) COMP.
001060     05  C18-WURZEL           PIC S9(18) COMP.
001070     05  C18-WURZEL-ALT       PIC S9(18) COMP.
001080     05  C18-ITER             PIC S9(18) COMP.
001090
001100 01  COMP-ALT-SICHT REDEFINES COMP-FELDER.
001110     05  FILLER               PIC X(08).
001120     05  C18-FELDER-TAB       PIC S9(18) COMP OCCURS 4 TIMES.
001130
001140*-----------------------------------------------------------------
001150* Konstante Felder: Praefix K (Geschaeftsregel-Schwellenwerte)
001160*-----------------------------------------------------------------
001170 01  KONSTANTE-FELDER.
001180     05  K-MODUL              PIC X(08) VALUE "IHCCTL0M".
001190     05  K-ITER-GRENZE        PIC 9(02) COMP VALUE 40.
001200     05  K-SPURBREITE-HALB    PIC 9V9     VALUE 1.5.
001210     05  K-GEFAHR-NAH         PIC 9(02)V9 VALUE 30.0.
001220     05  K-GEFAHR-SEHRNAH     PIC 9(02)V9 VALUE 10.0.
001230     05  K-SCHLIESS-SCHNELL   PIC 9(01)V9 VALUE 5.0.
001240     05  K-STILLSTAND-RPM     PIC 9(03)   VALUE 300.
001250     05  K-STILLSTAND-V       PIC 9(01)V9 VALUE 1.0.
001260     05  K-HUPE-STILLSTAND    PIC 9V99    VALUE 0.50.
001270     05  K-HUPE-UEBERHOL      PIC 9V99    VALUE 0.25.
001280     05  K-RICHT-LATV         PIC 9(01)V9 VALUE 0.5.
001290     05  K-RICHT-LENK         PIC 9(02)V9 VALUE 15.0.
001300     05  K-RICHT-GIER         PIC 9(01)V9 VALUE 5.0.
001310     05  K-TOT-LATV           PIC 9(01)V9 VALUE 0.2.
001320     05  K-TOT-LENK           PIC 9(01)V9 VALUE 5.0.
001330     05  K-TOT-GIER           PIC 9(01)V9 VALUE 2.0.
001340
001350 01  KONSTANTE-ALT-SICHT REDEFINES KONSTANTE-FELDER.
001360     05  FILLER               PIC X(14).
001370     05  K-SCHWELLEN-TAB      PIC 9(02)V9 OCCURS 10 TIMES.
001380
001390*-----------------------------------------------------------------
001400* Arbeitsfelder Geschwindigkeit / Gefahrenabtastung
001410*-----------------------------------------------------------------
001420 01  ARBEITS-FELDER.
001430     05  WF-SPEED             PIC 9(03)V99.
001440     05  WF-SCHLIESS-GESCHW   PIC S9(04)V99.
001450     05  WF-GEFAHR-GEFUNDEN   PIC 9(01).
001460         88  WF-GEFAHR-JA         VALUE 1.
001470         88  WF-GEFAHR-NEIN       VALUE 0.
001480     05  WF-STALL-GEFUNDEN    PIC 9(01).
001490         88  WF-STALL-JA          VALUE 1.
001500         88  WF-STALL-NEIN        VALUE 0.
001510     05  WF-EGO-LATV          PIC S9(03)V99.
001520     05  WF-LINKS-SOLL        PIC 9(01).
001530         88  WF-LINKS-BLINKEN     VALUE 1.
001540     05  WF-RECHTS-SOLL       PIC 9(01).
001550         88  WF-RECHTS-BLINKEN    VALUE 1.
001560     05  WF-ONCOMING-DA       PIC 9(01).
001570         88  WF-ONCOMING-VORHANDEN VALUE 1.
001580     05  WF-PERIODE           PIC 9(02)V99.
001590     05  WF-PHASE             PIC 9(02)V99.
001600     05  WF-SIGNAL-ZIEL       PIC X(06).
001610
001620 01  ARBEITS-FELDER-ALT REDEFINES ARBEITS-FELDER.
001630     05  FILLER               PIC X(06).
001640     05  WF-SCHLIESS-BYTES    PIC X(06).
001650     05  FILLER               PIC X(23).
001660
001670*-----------------------------------------------------------------
001680* Betrags-Hilfsfeld (kein FUNCTION ABS auf diesem Compiler)
001690*-----------------------------------------------------------------
001700 01  BETRAGS-FELD.
001710     05  BF-WERT              PIC S9(04)V99.
001720     05  BF-ABS               PIC 9(04)V99.
001730
001740 LINKAGE SECTION.
001750 COPY IHCCFG.
001760 COPY IHCCYC.
001770 COPY IHCVEH.
001780
001790 01  LK-EGO-LATV              PIC S9(03)V99.
001800
001810 01  LK-SYSTEM-ZUSTAND        PIC X(01).
001820     88  LK-ZUSTAND-NORMAL        VALUE "N".
001830     88  LK-ZUSTAND-FEHLER        VALUE "E".
001840     88  LK-ZUSTAND-HANDSTEUER    VALUE "M".
001850
001860 01  LK-OVT-STATUS            PIC X(11).
001870     88  LK-OVT-LAEUFT            VALUE "IN-PROGRESS".
001880
001890 01  LK-OVT-ZIEL-ID           PIC 9(05).
001900 01  LK-OVT-HAT-ZIEL          PIC 9(01).
001910     88  LK-OVT-ZIEL-VORHANDEN    VALUE 1.
001920
001930*-----------------------------------------------------------------
001940* Stellgroessen - werden ueber alle Zyklen hinweg vom Treiber
001950* gehalten und hier nur veraendert (kein Static-Storage im
001960* gerufenen Programm, damit der Treiber den Zustand sieht)
001970*-----------------------------------------------------------------
001980 01  LK-BEAM-SOLL             PIC X(04).
001990     88  LK-BEAM-SOLL-HOCH        VALUE "HIGH".
002000     88  LK-BEAM-SOLL-AB          VALUE "LOW ".
002010 01  LK-BEAM-PHYSISCH         PIC X(04).
002020 01  LK-BLINK-AKTIV           PIC 9(01).
002030     88  LK-BLINKT                VALUE 1.
002040     88  LK-BLINKT-NICHT          VALUE 0.
002050 01  LK-BLINK-TIMER           PIC 9(04)V99.
002060 01  LK-BLINK-LETZTE-PERIODE  PIC S9(04).
002070
002080 01  LK-HORN-AKTIV            PIC 9(01).
002090     88  LK-HUPT                  VALUE 1.
002100     88  LK-HUPT-NICHT            VALUE 0.
002110 01  LK-HORN-TIMER            PIC 9(04)V99.
002120 01  LK-HORN-DAUER            PIC 9(04)V99.
002130
002140 01  LK-SIGNAL-ZUSTAND        PIC X(06).
002150     88  LK-SIGNAL-AUS            VALUE "OFF   ".
002160     88  LK-SIGNAL-LINKS          VALUE "LEFT  ".
002170     88  LK-SIGNAL-RECHTS         VALUE "RIGHT ".
002180     88  LK-SIGNAL-WARN           VALUE "HAZARD".
002190 01  LK-SIGNAL-TIMER          PIC 9(04)V99.
002200 01  LK-SIGNAL-LEUCHTET       PIC 9(01).
002210     88  LK-LEUCHTET-JA           VALUE 1.
002220     88  LK-LEUCHTET-NEIN         VALUE 0.
002230
002240 01  LK-ERR-CODE-OUT          PIC 9(03).
002250 01  LK-ERR-TEXT-OUT          PIC X(60).
002260 01  LK-ERR-AUFGETRETEN       PIC 9(01).
002270     88  LK-ERR-WURDE-GELOGGT     VALUE 1.
002280     88  LK-ERR-NICHTS-GELOGGT    VALUE 0.
002290
002300 01  LK-FUNKTION              PIC X(04).
002310     88  LK-FN-IS-ERKN            VALUE "ERKN".
002320     88  LK-FN-IS-ENTS            VALUE "ENTS".
002330     88  LK-FN-IS-FEHL            VALUE "FEHL".
002340
002350*-----------------------------------------------------------------
002360* E.01.00 - Gefahr/Stillstand werden von der Erkennung (ERKN) an
002370* den Treiber durchgereicht und von der Entscheidung (ENTS) beim
002380* zweiten Aufruf desselben Zyklus wieder entgegengenommen, da
002390* WORKING-STORAGE zwischen zwei CALLs nicht als sicher gilt
002400*-----------------------------------------------------------------
002410 01  LK-GEFAHR-SCHALTER       PIC 9(01).
002420     88  LK-GEFAHR-JA             VALUE 1.
002430     88  LK-GEFAHR-NEIN           VALUE 0.
002440 01  LK-STALL-SCHALTER        PIC 9(01).
002450     88  LK-STALL-JA              VALUE 1.
002460     88  LK-STALL-NEIN            VALUE 0.
002470
002480 PROCEDURE DIVISION USING LK-FUNKTION
002490                           CFG-PARAMETER
002500                           CYCLE-IN-RECORD
002510                           TRK-VEH-TABLE
002520                           LK-EGO-LATV
002530                           LK-SYSTEM-ZUSTAND
002540                           LK-OVT-STATUS
002550                           LK-OVT-ZIEL-ID
002560                           LK-OVT-HAT-ZIEL
002570                           LK-BEAM-SOLL
002580                           LK-BEAM-PHYSISCH
002590                           LK-BLINK-AKTIV
002600                           LK-BLINK-TIMER
002610                           LK-BLINK-LETZTE-PERIODE
002620                           LK-HORN-AKTIV
002630                           LK-HORN-TIMER
002640                           LK-HORN-DAUER
002650                           LK-SIGNAL-ZUSTAND
002660                           LK-SIGNAL-TIMER
002670                           LK-SIGNAL-LEUCHTET
002680                           LK-ERR-CODE-OUT
002690                           LK-ERR-TEXT-OUT
002700                           LK-ERR-AUFGETRETEN
002710                           LK-GEFAHR-SCHALTER
002720                           LK-STALL-SCHALTER.
002730
002740*-----------------------------------------------------------------
002750* Steuerungs-Section - waehlt zwischen Erkennung (Schritte 3/4/6,
002760* LK-FUNKTION = "ERKN"), Entscheidung (Schritte 8-13, "ENTS") und
002770* der Fehlerfall-Sicherung (D.02.00, "FEHL", Schritt 12 nach einem
002780* vom Treiber abgefangenen Verarbeitungsfehler) - E.01.00: frueher
002790* ein einziger Aufruf "ZYKL", jetzt in zwei Aufrufe je Zyklus auf-
002800* geteilt, damit der Treiber Schritt 7 zwischen beiden platzieren
002810* und mit dem Gefahren-/Stillstandsergebnis DIESES Zyklus absi-
002820* chern kann
002830*-----------------------------------------------------------------
002840 A100-STEUERUNG SECTION.
002850 A100-00.
002860     IF  SHOW-VERSION
002870         DISPLAY K-MODUL
002880         GOBACK
002890     END-IF
002900
002910     EVALUATE TRUE
002920         WHEN LK-FN-IS-ERKN
002930             PERFORM B900-ERKENNUNG
002940         WHEN LK-FN-IS-ENTS
002950             PERFORM B950-ENTSCHEIDUNG
002960         WHEN LK-FN-IS-FEHL
002970             PERFORM F900-AUFFANGEN
002980         WHEN OTHER
002990             CONTINUE
003000     END-EVALUATE
003010     GOBACK
003020     .
003030 A100-99.
003040     EXIT.
003050
003060*-----------------------------------------------------------------
003070* Erkennungsaufruf (ERKN) - Ablaufschritte 3, 4 und 6 des Regel-
003080* zyklus.  Schritt 2 (Handuebersteuerung) wird vom Treiber bereits
003090* vor diesem CALL abgefangen, dieser Schutz bleibt trotzdem als
003100* zweite Sicherung stehen.  Gefahr/Stillstand gehen ueber LK-
003110* GEFAHR-SCHALTER/LK-STALL-SCHALTER an den Treiber zurueck, der
003120* damit Schritt 7 (Ueberholaktualisierung, IHCOVT0M) absichert,
003130* bevor er mit LK-FUNKTION = "ENTS" die Entscheidung anstoesst
003140*-----------------------------------------------------------------
003150 B900-ERKENNUNG SECTION.
003160 B900-00.
003170     SET  LK-ERR-NICHTS-GELOGGT   TO TRUE
003180     SET  WF-GEFAHR-NEIN          TO TRUE
003190     SET  WF-STALL-NEIN           TO TRUE
003200
003210**  ---> Schritt 2: Handuebersteuerung - zweite Sicherung, der
003220**  ---> Treiber ruft ERKN bei Handuebersteuerung ohnehin nicht
003230     IF  LK-ZUSTAND-HANDSTEUER
003240         GOBACK
003250     END-IF
003260
003270**  ---> Schritt 3: Fehlerzustand erzwingt Abblendlicht, die
003280**  ---> uebrige Logik laeuft laut Vorgabe trotzdem weiter
003290     IF  LK-ZUSTAND-FEHLER
003300         SET  LK-BEAM-SOLL-AB     TO TRUE
003310     END-IF
003320
003330     PERFORM B100-STILLSTAND-PRUEFEN
003340
003350     PERFORM C100-GEFAHR-ABTASTEN
003360
003370     IF  WF-GEFAHR-JA
003380         PERFORM C900-GEFAHR-AKTION
003390     END-IF
003400
003410     SET  LK-GEFAHR-NEIN          TO TRUE
003420     IF  WF-GEFAHR-JA
003430         SET  LK-GEFAHR-JA        TO TRUE
003440     END-IF
003450     SET  LK-STALL-NEIN           TO TRUE
003460     IF  WF-STALL-JA
003470         SET  LK-STALL-JA         TO TRUE
003480     END-IF
003490
003500     GOBACK
003510     .
003520 B900-99.
003530     EXIT.
003540
003550*-----------------------------------------------------------------
003560* Entscheidungsaufruf (ENTS) - Ablaufschritte 8 bis 13 des Regel-
003570* zyklus.  Bei Gefahr (Schritt 6) wurde Fernlicht/Hupe bereits im
003580* Erkennungsaufruf ueber C900-GEFAHR-AKTION erzwungen und die
003590* uebrige Logik der Schritte 7-10 ist zu uebergehen - hier bleibt
003600* dafuer nur die Zeitfortschreibung (Schritt 13), die laut Vorgabe
003610* immer laeuft
003620*-----------------------------------------------------------------
003630 B950-ENTSCHEIDUNG SECTION.
003640 B950-00.
003650     SET  WF-GEFAHR-NEIN          TO TRUE
003660     IF  LK-GEFAHR-JA
003670         SET  WF-GEFAHR-JA        TO TRUE
003680     END-IF
003690     SET  WF-STALL-NEIN           TO TRUE
003700     IF  LK-STALL-JA
003710         SET  WF-STALL-JA         TO TRUE
003720     END-IF
003730
003740     IF  NOT WF-GEFAHR-JA
003750         PERFORM D100-BEAM-ENTSCHEIDEN
003760         PERFORM E100-UEBERHOL-AKTIONEN
003770         PERFORM E200-BEAM-ANWENDEN
003780         IF  NOT WF-STALL-JA
003790             PERFORM E400-FAHRTRICHTUNG-AUTO
003800         END-IF
003810     END-IF
003820
003830     PERFORM E210-BLINK-TIMER-FORTSCHREIBEN
003840     PERFORM E310-HORN-TIMER-FORTSCHREIBEN
003850     PERFORM E410-SIGNAL-TIMER-FORTSCHREIBEN
003860
003870     GOBACK
003880     .
003890 B950-99.
003900     EXIT.
003910
003920*-----------------------------------------------------------------
003930* Schritt 4: Stillstandschutz - Motor unter Mindestdrehzahl bei
003940* Fahrt wird als Stillstand-Gefahr gewertet (Warnblinkanlage an,
003950* Fehlercode 50, Abblendlicht erzwungen)
003960*-----------------------------------------------------------------
003970 B100-STILLSTAND-PRUEFEN SECTION.
003980 B100-00.
003990     COMPUTE C18-N =
004000           (CYC-EGO-VEL-X * 100) * (CYC-EGO-VEL-X * 100)
004010         + (CYC-EGO-VEL-Y * 100) * (CYC-EGO-VEL-Y * 100)
004020     PERFORM D910-GANZZAHL-WURZEL
004030     COMPUTE WF-SPEED = C18-WURZEL / 100
004040
004050     IF  CYC-ENGINE-RPM < K-STILLSTAND-RPM
004060     AND WF-SPEED > K-STILLSTAND-V
004070         SET  WF-STALL-JA          TO TRUE
004080         MOVE "HAZARD"             TO WF-SIGNAL-ZIEL
004090         PERFORM E420-SIGNAL-SETZEN
004100         MOVE 050                  TO LK-ERR-CODE-OUT
004110         MOVE "ENGINE STALL DETECTED" TO LK-ERR-TEXT-OUT
004120         SET  LK-ERR-WURDE-GELOGGT TO TRUE
004130         SET  LK-BEAM-SOLL-AB      TO TRUE
004140     END-IF
004150     .
004160 B100-99.
004170     EXIT.
004180
004190*-----------------------------------------------------------------
004200* Ganzzahlige Quadratwurzel von C18-N nach C18-WURZEL, Newton-
004210* Verfahren - gemeinsame Section fuer Stillstand (Geschwindig-
004220* keit) - die Distanzberechnung der Fahrzeuge steht in IHCVEH0M
004230*-----------------------------------------------------------------
004240 D910-GANZZAHL-WURZEL SECTION.
004250 D910-00.
004260     IF  C18-N = ZERO
004270         MOVE ZERO             TO C18-WURZEL
004280     ELSE
004290         MOVE C18-N            TO C18-WURZEL
004300         MOVE ZERO             TO C18-ITER
004310         PERFORM D920-NEWTON-SCHRITT THRU D920-99
004320                   UNTIL C18-WURZEL = C18-WURZEL-ALT
004330                      OR C18-ITER > K-ITER-GRENZE
004340     END-IF
004350     .
004360 D910-99.
004370     EXIT.
004380
004390 D920-NEWTON-SCHRITT SECTION.
004400 D920-00.
004410     MOVE C18-WURZEL          TO C18-WURZEL-ALT
004420     COMPUTE C18-WURZEL =
004430           (C18-WURZEL-ALT + (C18-N / C18-WURZEL-ALT)) / 2
004440     ADD  1 TO C18-ITER
004450     .
004460 D920-99.
004470     EXIT.
004480
004490*-----------------------------------------------------------------
004500* Schritt 6: Gefahrenabtastung ueber die Verfolgungstabelle,
004510* erster Treffer in Tabellenreihenfolge gewinnt
004520*-----------------------------------------------------------------
004530 C100-GEFAHR-ABTASTEN SECTION.
004540 C100-00.
004550**  ---> Stillstand hat bereits Abblendlicht erzwungen - eine
004560**  ---> zusaetzliche Gefahrenmeldung waere hier irrefuehrend,
004570**  ---> die Tabelle wird trotzdem fuer den naechsten Zyklus
004580**  ---> sauber gehalten, daher keine vorzeitige Rueckkehr
004590     MOVE 1                   TO C4-IX
004600     PERFORM C110-EINTRAG-PRUEFEN THRU C110-99
004610               UNTIL C4-IX > K-TAB-GRENZE
004620                  OR WF-GEFAHR-JA
004630     .
004640 C100-99.
004650     EXIT.
004660
004670 C110-EINTRAG-PRUEFEN SECTION.
004680 C110-00.
004690     IF  TRK-VEH-IN-USE (C4-IX)
004700         IF  TRK-VEH-ONCOMING (C4-IX)
004710             PERFORM C120-ENTGEGENKOMMEND-PRUEFEN
004720         ELSE
004730             IF  TRK-VEH-AHEAD (C4-IX)
004740                 PERFORM C130-VORAUS-PRUEFEN
004750             END-IF
004760         END-IF
004770     END-IF
004780     ADD  1 TO C4-IX
004790     .
004800 C110-99.
004810     EXIT.
004820
004830*-----------------------------------------------------------------
004840* Entgegenkommendes Fahrzeug in der eigenen Spur und sich
004850* naehernd - blockierendes Fahrzeug
004860*-----------------------------------------------------------------
004870 C120-ENTGEGENKOMMEND-PRUEFEN SECTION.
004880 C120-00.
004890     MOVE TRK-VEH-POS-X (C4-IX) TO BF-WERT
004900     PERFORM Z900-BETRAG
004910
004920     IF  BF-ABS < K-SPURBREITE-HALB
004930         IF  (TRK-VEH-POS-Y (C4-IX) > ZERO
004940                  AND TRK-VEH-VEL-Y (C4-IX) < ZERO)
004950         OR  (TRK-VEH-POS-Y (C4-IX) < ZERO
004960                  AND TRK-VEH-VEL-Y (C4-IX) > ZERO)
004970             SET  WF-GEFAHR-JA    TO TRUE
004980         END-IF
004990     END-IF
005000     .
005010 C120-99.
005020     EXIT.
005030
005040*-----------------------------------------------------------------
005050* Vorausfahrendes Fahrzeug in der eigenen Spur - zu nah oder
005060* mit zu hoher Schliessgeschwindigkeit
005070*-----------------------------------------------------------------
005080 C130-VORAUS-PRUEFEN SECTION.
005090 C130-00.
005100     MOVE TRK-VEH-POS-X (C4-IX) TO BF-WERT
005110     PERFORM Z900-BETRAG
005120
005130     IF  BF-ABS < K-SPURBREITE-HALB
005140         COMPUTE WF-SCHLIESS-GESCHW =
005150               CYC-EGO-VEL-Y - TRK-VEH-VEL-Y (C4-IX)
005160
005170         IF  TRK-VEH-DISTANCE (C4-IX) < K-GEFAHR-NAH
005180         AND WF-SCHLIESS-GESCHW > K-SCHLIESS-SCHNELL
005190             SET  WF-GEFAHR-JA    TO TRUE
005200         END-IF
005210         IF  TRK-VEH-DISTANCE (C4-IX) < K-GEFAHR-SEHRNAH
005220             SET  WF-GEFAHR-JA    TO TRUE
005230         END-IF
005240     END-IF
005250     .
005260 C130-99.
005270     EXIT.
005280
005290*-----------------------------------------------------------------
005300* Blockierendes-Fahrzeug-Gefahr: Warnmeldung, Fernlicht und
005310* Hupstoss erzwingen, uebrige Schritte 7-10 werden uebersprungen
005320*-----------------------------------------------------------------
005330 C900-GEFAHR-AKTION SECTION.
005340 C900-00.
005350     MOVE 010                    TO LK-ERR-CODE-OUT
005360     MOVE "BLOCKING VEHICLE DETECTED"
005370                                  TO LK-ERR-TEXT-OUT
005380     SET  LK-ERR-WURDE-GELOGGT   TO TRUE
005390     SET  LK-BEAM-SOLL-HOCH      TO TRUE
005400     MOVE LK-BEAM-SOLL           TO LK-BEAM-PHYSISCH
005410     MOVE K-HUPE-STILLSTAND      TO LK-HORN-DAUER
005420     MOVE ZERO                   TO LK-HORN-TIMER
005430     SET  LK-HUPT                TO TRUE
005440     .
005450 C900-99.
005460     EXIT.
005470
005480*-----------------------------------------------------------------
005490* Schritt 9: Ueberholaktionen - Blinken und Hupensynchronisation
005500*-----------------------------------------------------------------
005510 E100-UEBERHOL-AKTIONEN SECTION.
005520 E100-00.
005530     IF  LK-OVT-LAEUFT
005540         PERFORM E110-OVT-ONCOMING-PRUEFEN
005550         IF  WF-ONCOMING-VORHANDEN
005560             SET  LK-BLINKT-NICHT     TO TRUE
005570             MOVE ZERO                TO LK-BLINK-TIMER
005580             SET  LK-BEAM-SOLL-AB     TO TRUE
005590         ELSE
005600             IF  LK-OVT-ZIEL-VORHANDEN
005610             AND LK-BLINKT-NICHT
005620                 SET  LK-BLINKT           TO TRUE
005630                 MOVE ZERO                TO LK-BLINK-TIMER
005640                 MOVE -1            TO LK-BLINK-LETZTE-PERIODE
005650             END-IF
005660             IF  LK-BLINKT
005670                 PERFORM E120-HUPENSYNC
005680             END-IF
005690         END-IF
005700     ELSE
005710         IF  LK-BLINKT
005720             SET  LK-BLINKT-NICHT    TO TRUE
005730             MOVE ZERO               TO LK-BLINK-TIMER
005740         END-IF
005750     END-IF
005760     .
005770 E100-99.
005780     EXIT.
005790
005800 E110-OVT-ONCOMING-PRUEFEN SECTION.
005810 E110-00.
005820     SET  WF-ONCOMING-VORHANDEN NOT TO TRUE
005830     MOVE 1                   TO C4-IX
005840     PERFORM E111-PRUEF-ONCOMING THRU E111-99
005850               UNTIL C4-IX > K-TAB-GRENZE
005860                  OR WF-ONCOMING-VORHANDEN
005870     .
005880 E110-99.
005890     EXIT.
005900
005910 E111-PRUEF-ONCOMING SECTION.
005920 E111-00.
005930     IF  TRK-VEH-IN-USE (C4-IX)
005940     AND TRK-VEH-ONCOMING (C4-IX)
005950         SET  WF-ONCOMING-VORHANDEN TO TRUE
005960     END-IF
005970     ADD  1 TO C4-IX
005980     .
005990 E111-99.
006000     EXIT.
006010
006020*-----------------------------------------------------------------
006030* Hupstoss einmal je Blinkperiode, auch sofort bei Blinkbeginn -
006040* Periode = 1 / Blinkfrequenz, Dauer = Mittelwert aus Min/Max
006050*-----------------------------------------------------------------
006060 E120-HUPENSYNC SECTION.
006070 E120-00.
006080     COMPUTE C4-PERIODE-NR =
006090           (LK-BLINK-TIMER * 100) /
006100           ((1 / CFG-BLINK-FREQUENCY) * 100)
006110
006120     IF  C4-PERIODE-NR > LK-BLINK-LETZTE-PERIODE
006130         MOVE K-HUPE-UEBERHOL     TO LK-HORN-DAUER
006140         MOVE ZERO                TO LK-HORN-TIMER
006150         SET  LK-HUPT             TO TRUE
006160         MOVE C4-PERIODE-NR       TO LK-BLINK-LETZTE-PERIODE
006170     END-IF
006180     .
006190 E120-99.
006200     EXIT.
006210
006220*-----------------------------------------------------------------
006230* Schritt 8: Fernlicht-/Abblendentscheidung (reine Regel)
006240*-----------------------------------------------------------------
006250 D100-BEAM-ENTSCHEIDEN SECTION.
006260 D100-00.
006270     SET  LK-BEAM-SOLL-HOCH   TO TRUE
006280     MOVE 1                   TO C4-IX
006290     PERFORM D110-EINTRAG-BEWERTEN THRU D110-99
006300               UNTIL C4-IX > K-TAB-GRENZE
006310                  OR LK-BEAM-SOLL-AB
006320     .
006330 D100-99.
006340     EXIT.
006350
006360 D110-EINTRAG-BEWERTEN SECTION.
006370 D110-00.
006380     IF  TRK-VEH-IN-USE (C4-IX)
006390         IF  TRK-VEH-ONCOMING (C4-IX)
006400             SET  LK-BEAM-SOLL-AB TO TRUE
006410         ELSE
006420             IF  TRK-VEH-AHEAD (C4-IX)
006430             AND TRK-VEH-DISTANCE (C4-IX) < CFG-SAFE-DISTANCE
006440                 SET  LK-BEAM-SOLL-AB TO TRUE
006450             END-IF
006460         END-IF
006470     END-IF
006480     ADD  1 TO C4-IX
006490     .
006500 D110-99.
006510     EXIT.
006520
006530*-----------------------------------------------------------------
006540* Schritt 10: physisches Licht anwenden, wenn nicht am Blinken -
006550* beim Blinken bestimmt E210 den physischen Zustand
006560*-----------------------------------------------------------------
006570 E200-BEAM-ANWENDEN SECTION.
006580 E200-00.
006590     IF  LK-BLINKT-NICHT
006600         MOVE LK-BEAM-SOLL        TO LK-BEAM-PHYSISCH
006610     END-IF
006620     .
006630 E200-99.
006640     EXIT.
006650
006660*-----------------------------------------------------------------
006670* Blink-Timer fortschreiben - 50 Prozent Tastverhaeltnis,
006680* Periode = 1 / Blinkfrequenz (0,50 s bei 2 Hz)
006690*-----------------------------------------------------------------
006700 E210-BLINK-TIMER-FORTSCHREIBEN SECTION.
006710 E210-00.
006720     IF  LK-BLINKT
006730         ADD  CYC-DT              TO LK-BLINK-TIMER
006740         PERFORM E211-BLINK-PHASE-PRUEFEN
006750     END-IF
006760     .
006770 E210-99.
006780     EXIT.
006790
006800 E211-BLINK-PHASE-PRUEFEN SECTION.
006810 E211-00.
006820**  ---> Restwert der Division ueber DIVIDE REMAINDER gebildet,
006830**  ---> kein FUNCTION REM auf diesem Compiler verfuegbar
006840     COMPUTE WF-PERIODE = 1 / CFG-BLINK-FREQUENCY
006850     DIVIDE LK-BLINK-TIMER BY WF-PERIODE
006860            GIVING C4-IX REMAINDER WF-PHASE
006870
006880     IF  WF-PHASE < (WF-PERIODE / 2)
006890         MOVE "HIGH"               TO LK-BEAM-PHYSISCH
006900     ELSE
006910         MOVE "LOW "               TO LK-BEAM-PHYSISCH
006920     END-IF
006930     .
006940 E211-99.
006950     EXIT.
006960
006970*-----------------------------------------------------------------
006980* Hupen-Timer fortschreiben - Countdown ueber die Impulsdauer
006990*-----------------------------------------------------------------
007000 E310-HORN-TIMER-FORTSCHREIBEN SECTION.
007010 E310-00.
007020     IF  LK-HUPT
007030         ADD  CYC-DT              TO LK-HORN-TIMER
007040         IF  LK-HORN-TIMER NOT < LK-HORN-DAUER
007050             SET  LK-HUPT-NICHT       TO TRUE
007060             MOVE ZERO                TO LK-HORN-TIMER
007070         END-IF
007080     END-IF
007090     .
007100 E310-99.
007110     EXIT.
007120
007130*-----------------------------------------------------------------
007140* Schritt 11: automatische Fahrtrichtungsanzeige mit Ruecknahme,
007150* wird nur ausserhalb Gefahr/Stillstand angestossen (Aufrufer
007160* ueberspringt diese Section bereits bei WF-GEFAHR-JA)
007170*-----------------------------------------------------------------
007180 E400-FAHRTRICHTUNG-AUTO SECTION.
007190 E400-00.
007200**  ---> Querlatenz (Schritt 1) wird vom Treiber IHCSDRV je
007210**  ---> Zyklus berechnet und hier unveraendert uebernommen
007220     MOVE LK-EGO-LATV         TO WF-EGO-LATV
007230
007240     SET  WF-LINKS-BLINKEN NOT TO TRUE
007250     SET  WF-RECHTS-BLINKEN NOT TO TRUE
007260     IF  WF-EGO-LATV > K-RICHT-LATV
007270     OR  CYC-STEERING-ANGLE > K-RICHT-LENK
007280     OR  CYC-YAW-RATE > K-RICHT-GIER
007290         SET  WF-LINKS-BLINKEN    TO TRUE
007300     END-IF
007310     IF  WF-EGO-LATV < (ZERO - K-RICHT-LATV)
007320     OR  CYC-STEERING-ANGLE < (ZERO - K-RICHT-LENK)
007330     OR  CYC-YAW-RATE < (ZERO - K-RICHT-GIER)
007340         SET  WF-RECHTS-BLINKEN   TO TRUE
007350     END-IF
007360
007370     EVALUATE TRUE
007380         WHEN WF-LINKS-BLINKEN
007390             MOVE "LEFT  "            TO WF-SIGNAL-ZIEL
007400             PERFORM E420-SIGNAL-SETZEN
007410         WHEN WF-RECHTS-BLINKEN
007420             MOVE "RIGHT "            TO WF-SIGNAL-ZIEL
007430             PERFORM E420-SIGNAL-SETZEN
007440         WHEN OTHER
007450             PERFORM E430-AUTO-CANCEL-PRUEFEN
007460     END-EVALUATE
007470     .
007480 E400-99.
007490     EXIT.
007500
007510*-----------------------------------------------------------------
007520* Ruecknahme (Auto-Cancel): nur wenn derzeit LEFT/RIGHT und
007530* alle drei Totbereiche unterschritten sind - HAZARD bleibt
007540* davon unberuehrt, siehe Geschaeftsregel
007550*-----------------------------------------------------------------
007560 E430-AUTO-CANCEL-PRUEFEN SECTION.
007570 E430-00.
007580     IF  LK-SIGNAL-LINKS OR LK-SIGNAL-RECHTS
007590         MOVE WF-EGO-LATV          TO BF-WERT
007600         PERFORM Z900-BETRAG
007610         IF  BF-ABS < K-TOT-LATV
007620             MOVE CYC-STEERING-ANGLE  TO BF-WERT
007630             PERFORM Z900-BETRAG
007640             IF  BF-ABS < K-TOT-LENK
007650                 MOVE CYC-YAW-RATE        TO BF-WERT
007660                 PERFORM Z900-BETRAG
007670                 IF  BF-ABS < K-TOT-GIER
007680                     MOVE "OFF   "           TO WF-SIGNAL-ZIEL
007690                     PERFORM E420-SIGNAL-SETZEN
007700                 END-IF
007710             END-IF
007720         END-IF
007730     END-IF
007740     .
007750 E430-99.
007760     EXIT.
007770
007780*-----------------------------------------------------------------
007790* Fahrtrichtungsanzeiger-Stellglied: der Rufer legt das ge-
007800* wollte Signal in WF-SIGNAL-ZIEL ab, OHNE LK-SIGNAL-ZUSTAND
007810* selbst zu aendern - nur bei einem echten Wechsel gegenueber
007820* dem noch gueltigen LK-SIGNAL-ZUSTAND wird hier umgeschaltet
007830* und der Lampen-Timer zurueckgesetzt (sonst liefe der 1-Hz-
007840* Blinktakt aus E410 bei jedem Aufruf wieder von Null los und
007850* die Lampe bliebe dauerhaft an - IHCS-204 richtiggestellt)
007860*-----------------------------------------------------------------
007870 E420-SIGNAL-SETZEN SECTION.
007880 E420-00.
007890     IF  WF-SIGNAL-ZIEL NOT = LK-SIGNAL-ZUSTAND
007900         MOVE WF-SIGNAL-ZIEL      TO LK-SIGNAL-ZUSTAND
007910         MOVE ZERO                TO LK-SIGNAL-TIMER
007920         SET  LK-LEUCHTET-JA      TO TRUE
007930     END-IF
007940     .
007950 E420-99.
007960     EXIT.
007970
007980*-----------------------------------------------------------------
007990* Fahrtrichtungsanzeiger-Timer fortschreiben - 1 Hz, 50 Prozent
008000* Tastverhaeltnis
008010*-----------------------------------------------------------------
008020 E410-SIGNAL-TIMER-FORTSCHREIBEN SECTION.
008030 E410-00.
008040**  ---> 1-Hz-Lampentakt, Restwert ueber DIVIDE REMAINDER -
008050**  ---> kein FUNCTION REM auf diesem Compiler verfuegbar
008060     IF  NOT LK-SIGNAL-AUS
008070         ADD  CYC-DT              TO LK-SIGNAL-TIMER
008080         DIVIDE LK-SIGNAL-TIMER BY 1
008090                GIVING C4-IX REMAINDER WF-PHASE
008100         IF  WF-PHASE < 0.5
008110             SET  LK-LEUCHTET-JA      TO TRUE
008120         ELSE
008130             SET  LK-LEUCHTET-NEIN    TO TRUE
008140         END-IF
008150     END-IF
008160     .
008170 E410-99.
008180     EXIT.
008190
008200*-----------------------------------------------------------------
008210* Betrag von BF-WERT ohne intrinsische FUNCTION ABS bilden
008220*-----------------------------------------------------------------
008230 Z900-BETRAG SECTION.
008240 Z900-00.
008250     IF  BF-WERT < 0
008260         COMPUTE BF-ABS = ZERO - BF-WERT
008270     ELSE
008280         MOVE BF-WERT             TO BF-ABS
008290     END-IF
008300     .
008310 Z900-99.
008320     EXIT.
008330
008340*-----------------------------------------------------------------
008350* Fehlerfall-Sicherung (Code 500) - wird vom Treiber bei jedem
008360* abgefangenen Verarbeitungsfehler aufgerufen, nicht Teil des
008370* normalen Zyklusablaufs A100-STEUERUNG
008380*-----------------------------------------------------------------
008390 F900-AUFFANGEN SECTION.
008400 F900-00.
008410     SET  LK-ZUSTAND-FEHLER   TO TRUE
008420     SET  LK-BEAM-SOLL-AB     TO TRUE
008430     MOVE LK-BEAM-SOLL        TO LK-BEAM-PHYSISCH
008440     SET  LK-BLINKT-NICHT     TO TRUE
008450     MOVE ZERO                TO LK-BLINK-TIMER
008460     SET  LK-HUPT-NICHT       TO TRUE
008470     MOVE ZERO                TO LK-HORN-TIMER
008480     MOVE "OFF   "            TO LK-SIGNAL-ZUSTAND
008490     SET  LK-LEUCHTET-NEIN    TO TRUE
008500     MOVE 500                 TO LK-ERR-CODE-OUT
008510     MOVE "PROCESSING FAULT - ENTERING ERROR STATE"
008520                              TO LK-ERR-TEXT-OUT
008530     SET  LK-ERR-WURDE-GELOGGT TO TRUE
008540     .
008550 F900-99.
008560     EXIT.
