000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040
000050 PROGRAM-ID.    IHCSDRV.
000060 AUTHOR.        K. LORENZ.
000070 INSTALLATION.  ABT. FAHRZEUGELEKTRONIK - PRUEFSTAND BATCH.
000080 DATE-WRITTEN.  1986-01-15.
000090 DATE-COMPILED.
000100 SECURITY.      NUR FUER INTERNEN GEBRAUCH - ABT. FE.
000110
000120*-----------------------------------------------------------------
000130* Letzte Aenderung :: 2007-02-19
000140* Letzte Version   :: D.03.00
000150* Kurzbeschreibung  :: Stapeltreiber Lichtautomatik (Zyklusdatei
000160*                      lesen, Module rufen, Laufbericht/Fehler-
000170*                      protokoll schreiben)
000180* Auftrag           :: IHCS-001 IHCS-033 IHCS-078 IHCS-141
000190*-----------------------------------------------------------------
000200* Vers.   | Datum      | von | Kommentar
000210*---------|------------|-----|------------------------------------
000220* A.00.00 | 1986-01-15 | KLO | Neuerstellung - Stapeltreiber fuer
000230*         |            |     | den Pruefstand-Simulator
000240* A.01.00 | 1986-04-11 | KLO | Fehleranhaengung an neues Modul
000250*         |            |     | IHCERR0M uebergeben
000260* A.02.00 | 1986-09-18 | KLO | Fremdfahrzeug-Verfolgung an neues
000270*         |            |     | Modul IHCVEH0M uebergeben
000280* A.03.00 | 1987-03-02 | BS  | Ueberholzustand an neues Modul
000290*         |            |     | IHCOVT0M uebergeben, Anfangsspur-X
000300*         |            |     | hier fest mit 0.0 vorbelegt
000310* B.00.00 | 1988-01-11 | RH  | Entscheidungslogik an neues Modul
000320*         |            |     | IHCCTL0M uebergeben, Treiber reicht
000330*         |            |     | die Verfolgungstabelle nur durch
000340* B.01.00 | 1989-08-04 | RH  | Stillstandschutz-Fehlercode 50 im
000350*         |            |     | Laufbericht sichtbar, keine Aend.
000360*         |            |     | am Treiberablauf erforderlich
000370* B.02.00 | 1991-06-14 | BS  | Schreiben der Fehlerprotokolldatei
000380*         |            |     | jetzt hier - IHCERR0M liefert ab
000390*         |            |     | sofort nur noch den fertigen Satz
000400* B.03.00 | 1993-05-19 | BS  | Automatische Fahrtrichtungsanzeige
000410*         |            |     | im Laufbericht, OUT-SIGNAL ergaenzt
000420* B.04.00 | 1995-09-02 | RH  | Handuebersteuerung ueber das Feld
000430*         |            |     | CYC-OVERRIDE-FLAG, Zustandswechsel
000440*         |            |     | hier im Treiber gesteuert
000450* C.00.00 | 1997-04-30 | MV  | Fehlerzustand bleibt ueber Zyklus-
000460*         |            |     | grenzen erhalten, kein Reset hier
000470* C.01.00 | 1998-11-09 | MV  | JAHR-2000-PRUEFUNG: OUT-SEQ/ERR-SEQ
000480*         |            |     | sind Zykluszaehler, keine Kalender-
000490*         |            |     | daten, keine Aenderung notwendig
000500* C.02.00 | 1998-12-03 | MV  | Pruefprotokoll Jahr-2000 abgezeich-
000510*         |            |     | net, keine Aenderung erforderlich
000520* D.00.00 | 2001-06-11 | RH  | Aufruf von IHCOVT0M wird jetzt von
000530*         |            |     | Gefahr/Stillstand des VORzyklus ge-
000540*         |            |     | steuert (Naeherung - eigentliche
000550*         |            |     | Abtastung liegt in IHCCTL0M)
000560* D.01.00 | 2003-10-08 | RH  | Laufzeit-Summenfelder (Zyklen, Hup-
000570*         |            |     | stoesse, Fehler) auf COMP gestellt
000580* D.02.00 | 2006-03-22 | RH  | Ruft IHCCTL0M bei abgefangenem Ver-
000590*         |            |     | arbeitungsfehler jetzt mit FUNKTION
000600*         |            |     | "FEHL" (Code 500), vorher kein
000610*         |            |     | Aufrufweg fuer diesen Fall da
000620* D.03.00 | 2007-02-19 | BS  | Summenzeile (Trailer) am Dateiende
000630*         |            |     | der Laufberichtsdatei ergaenzt
000640* D.04.00 | 2009-02-03 | RH  | Aufruf von IHCOVT0M stand bisher
000650*         |            |     | auf Gefahr/Stillstand des VOR-
000660*         |            |     | zyklus (Naeherung, s. D.00.00) -
000670*         |            |     | IHCCTL0M liefert Gefahr/Stillstand
000680*         |            |     | jetzt vor dem Ueberholaufruf im
000690*         |            |     | GLEICHEN Zyklus (Funktionen ERKN/
000700*         |            |     | ENTS statt ZYKL, IHCS-207),
000710*         |            |     | D300-VORZYKLUS-MERKEN entfaellt
000720* D.05.00 | 2009-03-11 | RH  | Tabellenobergrenze 10 fuer TRK-VEH-
000730*         |            |     | TABLE als eigenstaendiges 77-Feld
000740*         |            |     | K-TAB-GRENZE gefuehrt statt als
000750*         |            |     | nackte Zahl in den Zaehlschleifen
000760*-----------------------------------------------------------------
000770*
000780* Programmbeschreibung
000790* ---------------------
000800* Liest die Zyklusdatei CYCLE-IN satzweise, ruft je Satz die
000810* Fremdfahrzeug-Verfolgung (IHCVEH0M), die Erkennung (IHCCTL0M,
000820* FUNKTION ERKN), den Ueberholzustand (IHCOVT0M, abgesichert auf
000830* Gefahr/Stillstand DESSELBEN Zyklus) und die Entscheidung
000840* (IHCCTL0M, FUNKTION ENTS) auf, schreibt
000850* je Zyklus einen Laufbericht-Satz nach STATUS-OUT und haengt
000860* etwaige Fehler an ERROR-LOG an. Am Dateiende wird eine Summen-
000870* zeile in STATUS-OUT geschrieben und alle Dateien geschlossen.
000880*
000890*****************************************************************
000900
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SPECIAL-NAMES.
000940     SWITCH-15 IS ANZEIGE-VERSION
000950         ON STATUS IS SHOW-VERSION.
000960
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT CYCLE-IN      ASSIGN TO "CYCLEIN"
001000                          ORGANIZATION IS LINE SEQUENTIAL
001010                          FILE STATUS IS FILE-STATUS.
001020     SELECT STATUS-OUT    ASSIGN TO "STATUSOT"
001030                          ORGANIZATION IS LINE SEQUENTIAL
001040                          FILE STATUS IS FILE-STATUS.
001050     SELECT ERROR-LOG     ASSIGN TO "ERRORLOG"
001060                          ORGANIZATION IS LINE SEQUENTIAL
001070                          FILE STATUS IS FILE-STATUS.
001080
001090 DATA DIVISION.
001100 FILE SECTION.
001110 FD  CYCLE-IN.
001120 COPY IHCCYC.
001130
001140 FD  STATUS-OUT.
001150 COPY IHCOUT.
001160
001170 FD  ERROR-LOG.
001180 COPY IHCERL.
001190
001200 WORKING-STORAGE SECTION.
001210*-----------------------------------------------------------------
001220* Eigenstaendiges 77-Feld - Tabellenobergrenze TRK-VEH-TABLE,
001230* in den Zaehlschleifen unten statt der nackten Zahl 10 benutzt.
001240*-----------------------------------------------------------------
001250 77  K-TAB-GRENZE             PIC 9(02) COMP VALUE 10.
001260*-----------------------------------------------------------------
001270* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001280*-----------------------------------------------------------------
001290 01  COMP-FELDER.
001300     05  C4-IX                PIC S9(04) COMP.
001310     05  C4-TRACKED-ZAEHLER   PIC S9(04) COMP.
001320     05  C5-ZYKLEN-GEZAEHLT   PIC S9(05) COMP.
001330     05  C5-HUPEN-GEZAEHLT    PIC S9(05) COMP.
001340     05  C5-FEHLER-GEZAEHLT   PIC S9(05) COMP.
001350
001360*-----------------------------------------------------------------
001370* Tabellensicht der Summenfelder fuer die Abstimmung mit dem
001380* Pruefprotokoll (historisch, siehe alte SSF-Stapeltreiber) -
001390* wird nicht beschrieben, nur zur Auswertung vorgehalten
001400*-----------------------------------------------------------------
001410 01  COMP-ALT-SICHT REDEFINES COMP-FELDER.
001420     05  FILLER               PIC X(04).
001430     05  C5-ZAEHLER-TAB       PIC S9(05) COMP OCCURS 3 TIMES.
001440
001450*-----------------------------------------------------------------
001460* Konstante Felder: Praefix K
001470*-----------------------------------------------------------------
001480 01  KONSTANTE-FELDER.
001490     05  K-MODUL              PIC X(08) VALUE "IHCSDRV ".
001500     05  K-FN-ERKN            PIC X(04) VALUE "ERKN".
001510     05  K-FN-ENTS            PIC X(04) VALUE "ENTS".
001520     05  K-FN-FEHL            PIC X(04) VALUE "FEHL".
001530     05  K-FN-LOG             PIC X(03) VALUE "LOG".
001540
001550*-----------------------------------------------------------------
001560* Querlatenz-Arbeitsfelder (Ablaufschritt 1) - Vorgaenger-Position
001570* und Erstsatz-Schalter, da es im ersten Zyklus keinen Vorzyklus
001580* gibt (Geschaeftsregel: Querlatenz dann Null)
001590*-----------------------------------------------------------------
001600 01  LATENZ-FELDER.
001610     05  LF-VORHER-POS-X      PIC S9(04)V99.
001620     05  LF-ERSTSATZ          PIC 9(01).
001630         88  LF-IST-ERSTER        VALUE 1.
001640         88  LF-NICHT-ERSTER      VALUE 0.
001650
001660 01  LATENZ-FELDER-ALT REDEFINES LATENZ-FELDER.
001670     05  LF-VORHER-BYTES      PIC X(06).
001680     05  FILLER               PIC X(01).
001690
001700*-----------------------------------------------------------------
001710* Gefahr/Stillstand dieses Zyklus - von IHCCTL0M bei der Erken-
001720* nung (FUNKTION ERKN) geliefert, noch vor dem Ueberholaufruf,
001730* damit dieser auf dem GLEICHEN Zyklus absichern kann (D.04.00,
001740* vormals Naeherung auf den Vorzyklus, siehe D.00.00)
001750*-----------------------------------------------------------------
001760 01  ERKENNUNG-FELDER.
001770     05  EF-GEFAHR            PIC 9(01).
001780         88  EF-GEFAHR-JA         VALUE 1.
001790         88  EF-GEFAHR-NEIN       VALUE 0.
001800     05  EF-STALL             PIC 9(01).
001810         88  EF-STALL-JA          VALUE 1.
001820         88  EF-STALL-NEIN        VALUE 0.
001830
001840*-----------------------------------------------------------------
001850* Zustands- und Stellgroessenfelder - werden ueber den gesamten
001860* Lauf hinweg vom Treiber gehalten und den Modulen je Zyklus nur
001870* zum Veraendern uebergeben (kein bleibender Speicher in den
001880* gerufenen Programmen)
001890*-----------------------------------------------------------------
001900 01  ZUSTANDS-FELDER.
001910     05  ZF-EGO-LATV          PIC S9(03)V99.
001920     05  ZF-SYSTEM-ZUSTAND    PIC X(01).
001930         88  ZF-ZUSTAND-NORMAL    VALUE "N".
001940         88  ZF-ZUSTAND-FEHLER    VALUE "E".
001950         88  ZF-ZUSTAND-HANDST    VALUE "M".
001960     05  ZF-OVT-STATUS        PIC X(11).
001970         88  ZF-OVT-KEIN          VALUE "NONE       ".
001980     05  ZF-OVT-ZIEL-ID       PIC 9(05).
001990     05  ZF-OVT-HAT-ZIEL      PIC 9(01).
002000         88  ZF-OVT-KEIN-ZIEL     VALUE 0.
002010     05  ZF-OVT-ANFANGSSPUR-X PIC S9(04)V99.
002020     05  ZF-BEAM-SOLL         PIC X(04).
002030         88  ZF-BEAM-SOLL-AB      VALUE "LOW ".
002040     05  ZF-BEAM-PHYSISCH     PIC X(04).
002050     05  ZF-BLINK-AKTIV       PIC 9(01).
002060         88  ZF-BLINKT-NICHT      VALUE 0.
002070     05  ZF-BLINK-TIMER       PIC 9(04)V99.
002080     05  ZF-BLINK-LETZTE-PERIODE PIC S9(04).
002090     05  ZF-HORN-AKTIV        PIC 9(01).
002100         88  ZF-HUPT              VALUE 1.
002110         88  ZF-HUPT-NICHT        VALUE 0.
002120     05  ZF-HORN-TIMER        PIC 9(04)V99.
002130     05  ZF-HORN-DAUER        PIC 9(04)V99.
002140     05  ZF-SIGNAL-ZUSTAND    PIC X(06).
002150         88  ZF-SIGNAL-AUS        VALUE "OFF   ".
002160     05  ZF-SIGNAL-TIMER      PIC 9(04)V99.
002170     05  ZF-SIGNAL-LEUCHTET   PIC 9(01).
002180     05  ZF-ERR-CODE          PIC 9(03).
002190     05  ZF-ERR-TEXT          PIC X(60).
002200     05  ZF-ERR-AUFGETRETEN   PIC 9(01).
002210         88  ZF-ERR-WURDE-GELOGGT VALUE 1.
002220         88  ZF-ERR-NICHTS-GELOGGT VALUE 0.
002230
002240 01  ZUSTANDS-FELDER-ALT REDEFINES ZUSTANDS-FELDER.
002250     05  FILLER               PIC X(06).
002260     05  ZF-SYSTEM-BYTE       PIC X(01).
002270     05  FILLER               PIC X(131).
002280
002290*-----------------------------------------------------------------
002300* Fehlerschalter der IHCERR0M-Schnittstelle und Funktionswort
002310* fuer den CALL von IHCCTL0M/IHCERR0M
002320*-----------------------------------------------------------------
002330 01  AUFRUF-FELDER.
002340     05  AF-FEHLER-SCHALTER   PIC 9(01).
002350     05  AF-FUNKTION          PIC X(04).
002360     05  AF-HUPE-WAR-AKTIV    PIC 9(01).
002370     05  AF-ZEIT-SCHALTER     PIC 9(01).
002380         88  AF-KEIN-UEBERLAUF    VALUE 0.
002390         88  AF-ZEITUEBERLAUF     VALUE 1.
002400
002410*-----------------------------------------------------------------
002420* Laufzeit-Summenfeld (Accumulator) und der Laufbericht-
002430* Arbeitsbereich vor dem Umwandeln der Zaehlwerte auf DISPLAY
002440*-----------------------------------------------------------------
002450 01  ZEIT-FELDER.
002460     05  ZT-SIM-ZEIT          PIC 9(04)V99 COMP.
002470
002480 01  BERICHT-ZAHLEN.
002490     05  BZ-ZYKLEN-DISPLAY    PIC 9(05).
002500     05  BZ-HUPEN-DISPLAY     PIC 9(05).
002510     05  BZ-FEHLER-DISPLAY    PIC 9(05).
002520
002530 COPY IHCSW.
002540 COPY IHCCFG.
002550 COPY IHCVEH.
002560
002570 PROCEDURE DIVISION.
002580
002590*-----------------------------------------------------------------
002600* Steuerungs-Section
002610*-----------------------------------------------------------------
002620 A100-STEUERUNG SECTION.
002630 A100-00.
002640     IF  SHOW-VERSION
002650         DISPLAY K-MODUL
002660         STOP RUN
002670     END-IF
002680
002690     PERFORM B000-VORLAUF
002700
002710     PERFORM B100-VERARBEITUNG THRU B100-99
002720               UNTIL CYCLE-EOD
002730
002740     PERFORM B090-ENDE
002750
002760     STOP RUN
002770     .
002780 A100-99.
002790     EXIT.
002800
002810*-----------------------------------------------------------------
002820* Vorlauf - Tabellen/Zustand vorbelegen, Dateien oeffnen, ersten
002830* Zyklussatz lesen
002840*-----------------------------------------------------------------
002850 B000-VORLAUF SECTION.
002860 B000-00.
002870     PERFORM C000-ANFANGSWERTE
002880
002890     OPEN INPUT  CYCLE-IN
002900     IF  NOT FILE-OK
002910         DISPLAY "IHCSDRV - OPEN CYCLE-IN FEHLGESCHLAGEN, STATUS="
002920                 FILE-STATUS
002930         SET  PRG-ABBRUCH     TO TRUE
002940         STOP RUN
002950     END-IF
002960
002970     OPEN OUTPUT STATUS-OUT
002980     IF  NOT FILE-OK
002990         DISPLAY "IHCSDRV - OPEN STATOUT FEHLGESCHLAGEN, STATUS="
003000                 FILE-STATUS
003010         SET  PRG-ABBRUCH     TO TRUE
003020         STOP RUN
003030     END-IF
003040
003050     OPEN OUTPUT ERROR-LOG
003060     IF  NOT FILE-OK
003070         DISPLAY "IHCSDRV - OPEN ERRORLOG FEHLGESCHLAGEN, STATUS="
003080                 FILE-STATUS
003090         SET  PRG-ABBRUCH     TO TRUE
003100         STOP RUN
003110     END-IF
003120
003130     PERFORM S100-READ-CYCLE
003140     .
003150 B000-99.
003160     EXIT.
003170
003180*-----------------------------------------------------------------
003190* Anfangswerte fuer Verfolgungstabelle, Zustandsfelder und
003200* Summenzaehler - Konfiguration selbst traegt ihre Grundwerte
003210* bereits ueber die VALUE-Klauseln des IHCCFG-Copy
003220*-----------------------------------------------------------------
003230 C000-ANFANGSWERTE SECTION.
003240 C000-00.
003250     MOVE ZERO                TO C5-ZYKLEN-GEZAEHLT
003260     MOVE ZERO                TO C5-HUPEN-GEZAEHLT
003270     MOVE ZERO                TO C5-FEHLER-GEZAEHLT
003280     MOVE ZERO                TO ZT-SIM-ZEIT
003290     MOVE ZERO                TO LF-VORHER-POS-X
003300     SET  LF-IST-ERSTER       TO TRUE
003310     SET  EF-GEFAHR-NEIN      TO TRUE
003320     SET  EF-STALL-NEIN       TO TRUE
003330
003340     SET  ZF-ZUSTAND-NORMAL   TO TRUE
003350     SET  ZF-OVT-KEIN         TO TRUE
003360     MOVE ZERO                TO ZF-OVT-ZIEL-ID
003370     SET  ZF-OVT-KEIN-ZIEL    TO TRUE
003380     MOVE ZERO                TO ZF-OVT-ANFANGSSPUR-X
003390     SET  ZF-BEAM-SOLL-AB     TO TRUE
003400     MOVE ZF-BEAM-SOLL        TO ZF-BEAM-PHYSISCH
003410     MOVE ZERO                TO ZF-BLINK-AKTIV
003420     MOVE ZERO                TO ZF-BLINK-TIMER
003430     MOVE ZERO                TO ZF-BLINK-LETZTE-PERIODE
003440     SET  ZF-HUPT-NICHT       TO TRUE
003450     MOVE ZERO                TO ZF-HORN-TIMER
003460     MOVE ZERO                TO ZF-HORN-DAUER
003470     SET  ZF-SIGNAL-AUS       TO TRUE
003480     MOVE ZERO                TO ZF-SIGNAL-TIMER
003490     MOVE ZERO                TO ZF-SIGNAL-LEUCHTET
003500     SET  ZF-ERR-NICHTS-GELOGGT TO TRUE
003510
003520     MOVE ZERO                TO AF-HUPE-WAR-AKTIV
003530     SET  AF-KEIN-UEBERLAUF   TO TRUE
003540
003550     MOVE 1                   TO C4-IX
003560     PERFORM C010-TABELLE-LEEREN THRU C010-99
003570               UNTIL C4-IX > K-TAB-GRENZE
003580     .
003590 C000-99.
003600     EXIT.
003610
003620 C010-TABELLE-LEEREN SECTION.
003630 C010-00.
003640     SET  TRK-VEH-FREE (C4-IX)    TO TRUE
003650     MOVE ZERO                    TO TRK-VEH-ID (C4-IX)
003660     SET  TRK-VEH-NOT-SEEN (C4-IX) TO TRUE
003670     ADD  1 TO C4-IX
003680     .
003690 C010-99.
003700     EXIT.
003710
003720*-----------------------------------------------------------------
003730* Verarbeitung eines Zyklussatzes (Ablaufschritte 1 bis 13) -
003740* Schleifenkoerper zu A100, das naechste Satz-Lesen steht am Ende
003750* D.04.00: Entscheidungslogik wird jetzt in zwei CALLs erledigt -
003760* zuerst ERKN (Schritte 3/4/6, liefert EF-GEFAHR/EF-STALL dieses
003770* Zyklus), dann Schritt 7 (Ueberholaufruf) abgesichert auf diesem
003780* Ergebnis, danach ENTS (Schritte 8-13)
003790*-----------------------------------------------------------------
003800 B100-VERARBEITUNG SECTION.
003810 B100-00.
003820     PERFORM D100-QUERLATENZ
003830
003840     PERFORM D200-STEUERZUSTAND-PRUEFEN
003850
003860     CALL "IHCVEH0M" USING CFG-DETECTION-RANGE
003870                            CYCLE-IN-RECORD
003880                            TRK-VEH-TABLE
003890
003900     IF  ZF-ZUSTAND-HANDST
003910         PERFORM E100-UEBERHOLZUSTAND-RUFEN
003920     ELSE
003930         MOVE K-FN-ERKN           TO AF-FUNKTION
003940         PERFORM E200-STEUERUNG-RUFEN
003950
003960         IF  ZF-ERR-WURDE-GELOGGT
003970             PERFORM F100-FEHLER-PROTOKOLLIEREN
003980         END-IF
003990
004000         IF  EF-GEFAHR-NEIN AND EF-STALL-NEIN
004010             PERFORM E100-UEBERHOLZUSTAND-RUFEN
004020         END-IF
004030
004040         MOVE K-FN-ENTS           TO AF-FUNKTION
004050         PERFORM E200-STEUERUNG-RUFEN
004060
004070         IF  ZF-ERR-WURDE-GELOGGT
004080             PERFORM F100-FEHLER-PROTOKOLLIEREN
004090         END-IF
004100     END-IF
004110
004120     PERFORM D400-SIM-ZEIT-FORTSCHREIBEN
004130
004140* Ausfallsicherung (Schritt 12) bleibt wie die uebrige Entschei-
004150* dungslogik bei Handuebersteuerung aussen vor (Schritt 2)
004160     IF  AF-ZEITUEBERLAUF AND NOT ZF-ZUSTAND-HANDST
004170         MOVE K-FN-FEHL           TO AF-FUNKTION
004180         PERFORM E200-STEUERUNG-RUFEN
004190         PERFORM F100-FEHLER-PROTOKOLLIEREN
004200     END-IF
004210
004220     ADD  1 TO C5-ZYKLEN-GEZAEHLT
004230
004240     PERFORM S200-WRITE-STATUS
004250
004260     MOVE CYC-EGO-POS-X       TO LF-VORHER-POS-X
004270     SET  LF-NICHT-ERSTER     TO TRUE
004280
004290     PERFORM S100-READ-CYCLE
004300     .
004310 B100-99.
004320     EXIT.
004330
004340*-----------------------------------------------------------------
004350* Schritt 1: Querlatenz = (EGO-POS-X minus Vorzyklus EGO-POS-X)
004360* durch DT, Null im ersten Zyklus oder wenn DT nicht positiv ist
004370*-----------------------------------------------------------------
004380 D100-QUERLATENZ SECTION.
004390 D100-00.
004400     IF  LF-IST-ERSTER OR CYC-DT NOT > ZERO
004410         MOVE ZERO                TO ZF-EGO-LATV
004420     ELSE
004430         COMPUTE ZF-EGO-LATV ROUNDED =
004440               (CYC-EGO-POS-X - LF-VORHER-POS-X) / CYC-DT
004450     END-IF
004460     .
004470 D100-99.
004480     EXIT.
004490
004500*-----------------------------------------------------------------
004510* Schritt 2: Handuebersteuerung ein-/ausschalten, gesteuert ueber
004520* das Sensorfeld CYC-OVERRIDE-FLAG ("M" = ein, "N" = aus) - beim
004530* Einschalten werden Blinken/Hupe/Fahrtrichtungsanzeiger sofort
004540* abgeschaltet, wie in der Geschaeftsregel vorgeschrieben
004550*-----------------------------------------------------------------
004560 D200-STEUERZUSTAND-PRUEFEN SECTION.
004570 D200-00.
004580     IF  CYC-OVERRIDE-ON
004590         IF  NOT ZF-ZUSTAND-HANDST
004600             SET  ZF-ZUSTAND-HANDST  TO TRUE
004610             SET  ZF-BLINKT-NICHT    TO TRUE
004620             MOVE ZERO               TO ZF-BLINK-TIMER
004630             SET  ZF-HUPT-NICHT      TO TRUE
004640             MOVE ZERO               TO ZF-HORN-TIMER
004650             SET  ZF-SIGNAL-AUS      TO TRUE
004660             MOVE ZERO               TO ZF-SIGNAL-TIMER
004670             MOVE ZERO               TO ZF-SIGNAL-LEUCHTET
004680         END-IF
004690     ELSE
004700         IF  ZF-ZUSTAND-HANDST
004710             SET  ZF-ZUSTAND-NORMAL  TO TRUE
004720         END-IF
004730     END-IF
004740     .
004750 D200-99.
004760     EXIT.
004770
004780*-----------------------------------------------------------------
004790* Schritt 13 (Summenfeld SIM-ZEIT): Verarbeitungsfehler im Sinne
004800* der Geschaeftsregel wird hier als Feldueberlauf der Lauf-
004810* zeitsumme behandelt (kein anderer Fehlerkanal in der Stapel-
004820* verarbeitung) und an F900-AUFFANGEN in IHCCTL0M weitergegeben
004830*-----------------------------------------------------------------
004840 D400-SIM-ZEIT-FORTSCHREIBEN SECTION.
004850 D400-00.
004860     SET  AF-KEIN-UEBERLAUF      TO TRUE
004870     COMPUTE ZT-SIM-ZEIT = ZT-SIM-ZEIT + CYC-DT
004880         ON SIZE ERROR
004890             SET  AF-ZEITUEBERLAUF   TO TRUE
004900     END-COMPUTE
004910     .
004920 D400-99.
004930     EXIT.
004940
004950*-----------------------------------------------------------------
004960* Ueberholzustand rufen - Anfangsspur-X bleibt laut B.01.00 in
004970* IHCOVT0M fuer den ganzen Lauf unveraendert bei 0.0
004980*-----------------------------------------------------------------
004990 E100-UEBERHOLZUSTAND-RUFEN SECTION.
005000 E100-00.
005010     CALL "IHCOVT0M" USING CYC-EGO-POS-X
005020                            TRK-VEH-TABLE
005030                            ZF-OVT-STATUS
005040                            ZF-OVT-ZIEL-ID
005050                            ZF-OVT-HAT-ZIEL
005060                            ZF-OVT-ANFANGSSPUR-X
005070     .
005080 E100-99.
005090     EXIT.
005100
005110*-----------------------------------------------------------------
005120* IHCCTL0M rufen - AF-FUNKTION steht bereits auf ERKN, ENTS
005130* oder FEHL, siehe Aufrufstellen in B100 bzw. D400
005140*-----------------------------------------------------------------
005150 E200-STEUERUNG-RUFEN SECTION.
005160 E200-00.
005170     CALL "IHCCTL0M" USING AF-FUNKTION
005180                            CFG-PARAMETER
005190                            CYCLE-IN-RECORD
005200                            TRK-VEH-TABLE
005210                            ZF-EGO-LATV
005220                            ZF-SYSTEM-ZUSTAND
005230                            ZF-OVT-STATUS
005240                            ZF-OVT-ZIEL-ID
005250                            ZF-OVT-HAT-ZIEL
005260                            ZF-BEAM-SOLL
005270                            ZF-BEAM-PHYSISCH
005280                            ZF-BLINK-AKTIV
005290                            ZF-BLINK-TIMER
005300                            ZF-BLINK-LETZTE-PERIODE
005310                            ZF-HORN-AKTIV
005320                            ZF-HORN-TIMER
005330                            ZF-HORN-DAUER
005340                            ZF-SIGNAL-ZUSTAND
005350                            ZF-SIGNAL-TIMER
005360                            ZF-SIGNAL-LEUCHTET
005370                            ZF-ERR-CODE
005380                            ZF-ERR-TEXT
005390                            ZF-ERR-AUFGETRETEN
005400                            EF-GEFAHR
005410                            EF-STALL
005420
005430     IF  ZF-HUPT
005440         IF  NOT AF-HUPE-WAR-AKTIV
005450             ADD  1 TO C5-HUPEN-GEZAEHLT
005460         END-IF
005470     END-IF
005480     MOVE ZF-HORN-AKTIV       TO AF-HUPE-WAR-AKTIV
005490     .
005500 E200-99.
005510     EXIT.
005520
005530*-----------------------------------------------------------------
005540* Fehlersatz ueber IHCERR0M aufbauen lassen und physisch anhaengen
005550*-----------------------------------------------------------------
005560 F100-FEHLER-PROTOKOLLIEREN SECTION.
005570 F100-00.
005580     CALL "IHCERR0M" USING K-FN-LOG
005590                            CYC-SEQ
005600                            ZF-ERR-CODE
005610                            ZF-ERR-TEXT
005620                            ERROR-LOG-RECORD
005630                            AF-FEHLER-SCHALTER
005640
005650     WRITE ERROR-LOG-RECORD
005660
005670     ADD  1 TO C5-FEHLER-GEZAEHLT
005680     SET  ZF-ERR-NICHTS-GELOGGT TO TRUE
005690     .
005700 F100-99.
005710     EXIT.
005720
005730*-----------------------------------------------------------------
005740* Laufbericht-Zeile fuer den aktuellen Zyklus schreiben
005750*-----------------------------------------------------------------
005760 S200-WRITE-STATUS SECTION.
005770 S200-00.
005780     MOVE CYC-SEQ             TO OUT-SEQ
005790     MOVE ZT-SIM-ZEIT         TO OUT-TIME
005800     MOVE ZF-OVT-STATUS       TO OUT-OVT-STATUS
005810     MOVE ZF-BEAM-PHYSISCH    TO OUT-BEAM
005820
005830     IF  ZF-BLINKT-NICHT
005840         MOVE "OFF  "             TO OUT-BLINK
005850     ELSE
005860         MOVE "BLINK"             TO OUT-BLINK
005870     END-IF
005880
005890     IF  ZF-HUPT
005900         MOVE "HONK"              TO OUT-HORN
005910     ELSE
005920         MOVE "----"              TO OUT-HORN
005930     END-IF
005940
005950     MOVE ZF-SIGNAL-ZUSTAND   TO OUT-SIGNAL
005960     MOVE ZERO                TO C4-TRACKED-ZAEHLER
005970     PERFORM S210-TABELLE-ZAEHLEN THRU S210-99
005980               VARYING C4-IX FROM 1 BY 1
005990               UNTIL C4-IX > K-TAB-GRENZE
006000     MOVE C4-TRACKED-ZAEHLER  TO OUT-TRACKED
006010
006020     WRITE STATUS-OUT-RECORD
006030     .
006040 S200-99.
006050     EXIT.
006060
006070*-----------------------------------------------------------------
006080* Belegte Tabellenplaetze zaehlen - ergibt OUT-TRACKED
006090*-----------------------------------------------------------------
006100 S210-TABELLE-ZAEHLEN SECTION.
006110 S210-00.
006120     IF  TRK-VEH-IN-USE (C4-IX)
006130         ADD  1 TO C4-TRACKED-ZAEHLER
006140     END-IF
006150     .
006160 S210-99.
006170     EXIT.
006180
006190*-----------------------------------------------------------------
006200* Naechsten Zyklussatz lesen, Dateiende-Schalter setzen
006210*-----------------------------------------------------------------
006220 S100-READ-CYCLE SECTION.
006230 S100-00.
006240     READ CYCLE-IN
006250         AT END
006260             SET  CYCLE-EOD       TO TRUE
006270         NOT AT END
006280             SET  CYCLE-NOT-EOD   TO TRUE
006290     END-READ
006300     .
006310 S100-99.
006320     EXIT.
006330
006340*-----------------------------------------------------------------
006350* Nachlauf - Summenzeile schreiben, Dateien schliessen
006360*-----------------------------------------------------------------
006370 B090-ENDE SECTION.
006380 B090-00.
006390     PERFORM S290-WRITE-TRAILER
006400
006410     CLOSE CYCLE-IN
006420     CLOSE STATUS-OUT
006430     CLOSE ERROR-LOG
006440     .
006450 B090-99.
006460     EXIT.
006470
006480*-----------------------------------------------------------------
006490* Summenzeile (Zyklen, Hupstoesse, Fehler) nach STATUS-OUT
006500* schreiben - ergaenzt D.03.00
006510*-----------------------------------------------------------------
006520 S290-WRITE-TRAILER SECTION.
006530 S290-00.
006540     MOVE C5-ZYKLEN-GEZAEHLT  TO BZ-ZYKLEN-DISPLAY
006550     MOVE C5-HUPEN-GEZAEHLT   TO BZ-HUPEN-DISPLAY
006560     MOVE C5-FEHLER-GEZAEHLT  TO BZ-FEHLER-DISPLAY
006570
006580     MOVE BZ-ZYKLEN-DISPLAY   TO TRL-ZYKLEN
006590     MOVE BZ-HUPEN-DISPLAY    TO TRL-HUPEN
006600     MOVE BZ-FEHLER-DISPLAY   TO TRL-FEHLER
006610
006620     WRITE STATUS-OUT-RECORD
006630     .
006640 S290-99.
006650     EXIT.
