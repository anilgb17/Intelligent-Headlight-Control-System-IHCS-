000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040
000050 PROGRAM-ID.    IHCOVT0M.
000060 AUTHOR.        B. SCHMITT.
000070 INSTALLATION.  ABT. FAHRZEUGELEKTRONIK - PRUEFSTAND BATCH.
000080 DATE-WRITTEN.  1987-03-02.
000090 DATE-COMPILED.
000100 SECURITY.      NUR FUER INTERNEN GEBRAUCH - ABT. FE.
000110
000120*-----------------------------------------------------------------
000130* Letzte Aenderung :: 2002-05-14
000140* Letzte Version   :: B.03.00
000150* Kurzbeschreibung  :: Ueberholvorgang-Zustandsautomat
000160*                      (OHNE / LAEUFT / FERTIG / ABGEBROCHEN)
000170* Auftrag           :: IHCS-009 IHCS-048 IHCS-112
000180*-----------------------------------------------------------------
000190* Vers.   | Datum      | von | Kommentar
000200*---------|------------|-----|------------------------------------
000210* A.00.00 | 1987-03-02 | BS  | Neuerstellung
000220* A.01.00 | 1988-10-19 | BS  | Rueckkehr-Schwelle von Verlassen-
000230*         |            |     | Schwelle getrennt (0.5 / 1.5 m)
000240* A.02.00 | 1990-02-08 | KLO | Ziel-ID wird jetzt beim Verlassen
000250*         |            |     | des Zustands LAEUFT geloescht
000260* B.00.00 | 1993-07-22 | RH  | Fehlendes Zielfahrzeug fuehrt
000270*         |            |     | jetzt zu ABGEBROCHEN statt zum
000280*         |            |     | Liegenbleiben im alten Zustand
000290* B.01.00 | 1996-09-30 | RH  | Anfangsspur-X wird vom Treiber
000300*         |            |     | fest mit 0.0 vorbelegt und bleibt
000310*         |            |     | fuer den ganzen Lauf unveraendert
000320* B.02.00 | 1998-11-16 | MV  | JAHR-2000-PRUEFUNG: keine Datums-
000330*         |            |     | felder in diesem Modul enthalten
000340* B.03.00 | 2002-05-14 | RH  | Suche nach naechstem Fahrzeug
000350*         |            |     | voraus auf TRK-VEH-AHEAD mit
000360*         |            |     | TRK-VEH-POS-Y > 0 eingeschraenkt
000370* B.04.00 | 2009-03-11 | RH  | Tabellenobergrenze 10 fuer TRK-VEH-
000380*         |            |     | TABLE als eigenstaendiges 77-Feld
000390*         |            |     | K-TAB-GRENZE gefuehrt statt als
000400*         |            |     | nackte Zahl in den Suchschleifen
000410*-----------------------------------------------------------------
000420*
000430* Programmbeschreibung
000440* ---------------------
000450* Haelt den Ueberholzustand und das verfolgte Zielfahrzeug der
000460* Lichtautomatik. Wird von der Steuerung (IHCCTL0M, ueber den
000470* Treiber IHCSDRV) einmal je Regelzyklus aufgerufen, nachdem die
000480* Verfolgungstabelle durch IHCVEH0M aktualisiert wurde.
000490*
000500*****************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     SWITCH-15 IS ANZEIGE-VERSION
000560         ON STATUS IS SHOW-VERSION.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630
000640 WORKING-STORAGE SECTION.
000650*-----------------------------------------------------------------
000660* Eigenstaendiges 77-Feld - Tabellenobergrenze TRK-VEH-TABLE,
000670* in den Suchschleifen unten statt der nackten Zahl 10 benutzt.
000680*-----------------------------------------------------------------
000690 77  K-TAB-GRENZE             PIC 9(02) COMP VALUE 10.
000700*-----------------------------------------------------------------
000710* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000720*-----------------------------------------------------------------
000730 01  COMP-FELDER.
000740     05  C4-IX                PIC S9(04) COMP.
000750     05  C4-ZIEL-IX           PIC S9(04) COMP.
000760
000770 01  COMP-ALT-SICHT REDEFINES COMP-FELDER.
000780     05  FILLER               PIC X(04).
000790     05  C4-IX-TAB            PIC S9(04) COMP OCCURS 2 TIMES.
000800
000810*-----------------------------------------------------------------
000820* Konstante Felder: Praefix K
000830*-----------------------------------------------------------------
000840 01  KONSTANTE-FELDER.
000850     05  K-MODUL              PIC X(08) VALUE "IHCOVT0M".
000860     05  K-SCHWELLE-SPURWCHSL PIC S9(01)V9 VALUE 1.5.
000870     05  K-SCHWELLE-RUECKKEHR PIC S9(01)V9 VALUE 0.5.
000880
000890 01  KONSTANTE-ALT-SICHT REDEFINES KONSTANTE-FELDER.
000900     05  FILLER               PIC X(08).
000910     05  K-SCHWELLEN-TAB      PIC S9(01)V9 OCCURS 2 TIMES.
000920
000930*-----------------------------------------------------------------
000940* Arbeitsfelder fuer die naechstgelegene Suche
000950*-----------------------------------------------------------------
000960 01  SUCH-FELDER.
000970     05  SF-MIN-DISTANZ       PIC 9(04)V99.
000980     05  SF-GEFUNDEN          PIC 9(01).
000990         88  SF-VORAUS-GEFUNDEN   VALUE 1.
001000         88  SF-VORAUS-FEHLT      VALUE 0.
001010     05  SF-REL-X             PIC S9(04)V99.
001020     05  SF-REL-Y             PIC S9(04)V99.
001030
001040 01  SUCH-FELDER-ALT REDEFINES SUCH-FELDER.
001050     05  FILLER               PIC X(06).
001060     05  SF-STATUSBYTE        PIC X(01).
001070     05  FILLER               PIC X(11).
001080
001090*-----------------------------------------------------------------
001100* Hilfsfelder fuer den Betrag Ego-X minus Anfangsspur-X -
001110* kein FUNCTION ABS auf diesem Compiler verfuegbar
001120*-----------------------------------------------------------------
001130 01  DIFF-FELDER.
001140     05  DF-DIFF              PIC S9(04)V99.
001150     05  DF-ABS               PIC 9(04)V99.
001160
001170 LINKAGE SECTION.
001180 01  LK-EGO-POS-X             PIC S9(04)V99.
001190
001200 COPY IHCVEH.
001210
001220 01  LK-OVT-STATUS            PIC X(11).
001230     88  LK-OVT-KEIN              VALUE "NONE       ".
001240     88  LK-OVT-LAEUFT            VALUE "IN-PROGRESS".
001250     88  LK-OVT-FERTIG            VALUE "COMPLETE   ".
001260     88  LK-OVT-ABGEBROCHEN       VALUE "ABORTED    ".
001270
001280 01  LK-OVT-ZIEL-ID           PIC 9(05).
001290 01  LK-OVT-HAT-ZIEL          PIC 9(01).
001300     88  LK-OVT-ZIEL-VORHANDEN    VALUE 1.
001310     88  LK-OVT-KEIN-ZIEL         VALUE 0.
001320
001330 01  LK-OVT-ANFANGSSPUR-X     PIC S9(04)V99.
001340
001350 PROCEDURE DIVISION USING LK-EGO-POS-X
001360                           TRK-VEH-TABLE
001370                           LK-OVT-STATUS
001380                           LK-OVT-ZIEL-ID
001390                           LK-OVT-HAT-ZIEL
001400                           LK-OVT-ANFANGSSPUR-X.
001410
001420*-----------------------------------------------------------------
001430* Steuerungs-Section
001440*-----------------------------------------------------------------
001450 A100-STEUERUNG SECTION.
001460 A100-00.
001470     IF  SHOW-VERSION
001480         DISPLAY K-MODUL
001490         GOBACK
001500     END-IF
001510
001520     EVALUATE TRUE
001530         WHEN LK-OVT-KEIN
001540             PERFORM B100-AUS-KEIN
001550         WHEN LK-OVT-LAEUFT
001560             PERFORM B200-AUS-LAEUFT
001570         WHEN LK-OVT-FERTIG
001580             PERFORM B300-AUS-ENDZUSTAND
001590         WHEN LK-OVT-ABGEBROCHEN
001600             PERFORM B300-AUS-ENDZUSTAND
001610         WHEN OTHER
001620             SET LK-OVT-KEIN TO TRUE
001630     END-EVALUATE
001640     GOBACK
001650     .
001660 A100-99.
001670     EXIT.
001680
001690*-----------------------------------------------------------------
001700* Zustand OHNE: naechstgelegenes Fahrzeug voraus suchen
001710*-----------------------------------------------------------------
001720 B100-AUS-KEIN SECTION.
001730 B100-00.
001740     SET  SF-VORAUS-FEHLT     TO TRUE
001750     MOVE 9999.99             TO SF-MIN-DISTANZ
001760     MOVE ZERO                TO C4-ZIEL-IX
001770     MOVE 1                   TO C4-IX
001780
001790     PERFORM B110-PRUEFE-EINTRAG THRU B110-99
001800               UNTIL C4-IX > K-TAB-GRENZE
001810
001820     COMPUTE DF-DIFF = LK-EGO-POS-X - LK-OVT-ANFANGSSPUR-X
001830     PERFORM Z900-BETRAG
001840
001850     IF  SF-VORAUS-GEFUNDEN
001860     AND DF-ABS > K-SCHWELLE-SPURWCHSL
001870         SET  LK-OVT-LAEUFT           TO TRUE
001880         MOVE TRK-VEH-ID (C4-ZIEL-IX) TO LK-OVT-ZIEL-ID
001890         SET  LK-OVT-ZIEL-VORHANDEN   TO TRUE
001900     END-IF
001910     .
001920 B100-99.
001930     EXIT.
001940
001950*-----------------------------------------------------------------
001960* Ein Verfolgungstabellen-Eintrag auf naechstgelegen Voraus
001970* pruefen - Schleifenkoerper zu B100, C4-IX wird hier weiter-
001980* gezaehlt (klassische PERFORM-THRU-UNTIL-Zaehlschleife)
001990*-----------------------------------------------------------------
002000 B110-PRUEFE-EINTRAG SECTION.
002010 B110-00.
002020     IF  TRK-VEH-IN-USE (C4-IX)
002030     AND TRK-VEH-AHEAD  (C4-IX)
002040     AND TRK-VEH-POS-Y  (C4-IX) > 0
002050         IF TRK-VEH-DISTANCE (C4-IX) < SF-MIN-DISTANZ
002060             MOVE TRK-VEH-DISTANCE (C4-IX) TO SF-MIN-DISTANZ
002070             MOVE C4-IX                    TO C4-ZIEL-IX
002080             SET  SF-VORAUS-GEFUNDEN        TO TRUE
002090         END-IF
002100     END-IF
002110     ADD  1 TO C4-IX
002120     .
002130 B110-99.
002140     EXIT.
002150
002160*-----------------------------------------------------------------
002170* Zustand LAEUFT: Zielfahrzeug verfolgen
002180*-----------------------------------------------------------------
002190 B200-AUS-LAEUFT SECTION.
002200 B200-00.
002210     SET  SF-VORAUS-FEHLT     TO TRUE
002220     MOVE 1                   TO C4-IX
002230     PERFORM B210-SUCHE-ZIEL THRU B210-99
002240               UNTIL C4-IX > K-TAB-GRENZE
002250
002260     IF  SF-VORAUS-FEHLT
002270         SET  LK-OVT-ABGEBROCHEN  TO TRUE
002280         SET  LK-OVT-KEIN-ZIEL    TO TRUE
002290     ELSE
002300         PERFORM C100-BEWERTE-ZIEL
002310     END-IF
002320     .
002330 B200-99.
002340     EXIT.
002350
002360*-----------------------------------------------------------------
002370* Ein Verfolgungstabellen-Eintrag auf die Ziel-ID pruefen -
002380* Schleifenkoerper zu B200
002390*-----------------------------------------------------------------
002400 B210-SUCHE-ZIEL SECTION.
002410 B210-00.
002420     IF  TRK-VEH-IN-USE (C4-IX)
002430     AND TRK-VEH-ID (C4-IX) = LK-OVT-ZIEL-ID
002440         SET  SF-VORAUS-GEFUNDEN TO TRUE
002450         MOVE C4-IX              TO C4-ZIEL-IX
002460     END-IF
002470     ADD  1 TO C4-IX
002480     .
002490 B210-99.
002500     EXIT.
002510
002520*-----------------------------------------------------------------
002530* Zielfahrzeug vorhanden - passiert / zurueckgekehrt bewerten
002540*-----------------------------------------------------------------
002550 C100-BEWERTE-ZIEL SECTION.
002560 C100-00.
002570     COMPUTE DF-DIFF = LK-EGO-POS-X - LK-OVT-ANFANGSSPUR-X
002580     PERFORM Z900-BETRAG
002590
002600     IF  DF-ABS < K-SCHWELLE-RUECKKEHR
002610         IF  TRK-VEH-POS-Y (C4-ZIEL-IX) < 0
002620             SET  LK-OVT-FERTIG       TO TRUE
002630         ELSE
002640             SET  LK-OVT-ABGEBROCHEN  TO TRUE
002650         END-IF
002660         SET  LK-OVT-KEIN-ZIEL        TO TRUE
002670     END-IF
002680     .
002690 C100-99.
002700     EXIT.
002710
002720*-----------------------------------------------------------------
002730* Endzustand FERTIG/ABGEBROCHEN: Rueckkehr zur Fahrspur pruefen
002740*-----------------------------------------------------------------
002750 B300-AUS-ENDZUSTAND SECTION.
002760 B300-00.
002770     COMPUTE DF-DIFF = LK-EGO-POS-X - LK-OVT-ANFANGSSPUR-X
002780     PERFORM Z900-BETRAG
002790
002800     IF  DF-ABS < K-SCHWELLE-RUECKKEHR
002810         SET  LK-OVT-KEIN         TO TRUE
002820         SET  LK-OVT-KEIN-ZIEL    TO TRUE
002830     END-IF
002840     .
002850 B300-99.
002860     EXIT.
002870
002880*-----------------------------------------------------------------
002890* Betrag von DF-DIFF ohne intrinsische FUNCTION ABS bilden
002900*-----------------------------------------------------------------
002910 Z900-BETRAG SECTION.
002920 Z900-00.
002930     IF  DF-DIFF < 0
002940         COMPUTE DF-ABS = ZERO - DF-DIFF
002950     ELSE
002960         MOVE DF-DIFF             TO DF-ABS
002970     END-IF
002980     .
002990 Z900-99.
003000     EXIT.
