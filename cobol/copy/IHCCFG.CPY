000100*--------------------------------------------------------------*
000110* IHCCFG  -  Parameterbereich Lichtautomatik (Konfiguration)   *
000120*--------------------------------------------------------------*
000130* Feste Kenngroessen der Lichtautomatik, einmal je Lauf ueber  *
000140* VALUE-Klauseln vorbelegt - keine eigene Parameterdatei mehr  *
000150* seit der Batch-Umstellung 1994-06, siehe Aenderungsprotokoll *
000160* in IHCSDRV.                                                  *
000170*--------------------------------------------------------------*
000180 01  CFG-PARAMETER.
000190     05  CFG-DETECTION-RANGE     PIC 9(04)V99 VALUE 200.00.
000200     05  CFG-SAFE-DISTANCE       PIC 9(04)V99 VALUE 050.00.
000210     05  CFG-BLINK-FREQUENCY     PIC 9(02)V99 VALUE 02.00.
000220     05  CFG-HORN-DUR-MIN        PIC 9V99     VALUE 0.20.
000230     05  CFG-HORN-DUR-MAX        PIC 9V99     VALUE 0.30.
000240     05  CFG-UPDATE-FREQUENCY    PIC 9(03)V99 VALUE 010.00.
000250     05  CFG-TRANS-TIME-LIMIT    PIC 9V99     VALUE 0.20.
000260     05  FILLER                  PIC X(20).
