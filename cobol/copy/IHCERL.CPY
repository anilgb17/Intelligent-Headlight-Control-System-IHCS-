000100*--------------------------------------------------------------*
000110* IHCERL  -  Fehlerprotokollsatz ERROR-LOG                    *
000120*--------------------------------------------------------------*
000130* Ein Satz je protokolliertem Fehler. ERR-SEQ ist die          *
000140* Zyklusnummer zur Zeit der Meldung - es gibt in der Stapel-   *
000150* verarbeitung keine Echtzeituhr, daher kein Zeitstempel.      *
000160*--------------------------------------------------------------*
000170 01  ERROR-LOG-RECORD.
000180     05  ERR-SEQ              PIC 9(05).
000190     05  FILLER               PIC X(01) VALUE SPACE.
000200     05  ERR-CODE             PIC 9(03).
000210     05  FILLER               PIC X(01) VALUE SPACE.
000220     05  ERR-MESSAGE          PIC X(60).
