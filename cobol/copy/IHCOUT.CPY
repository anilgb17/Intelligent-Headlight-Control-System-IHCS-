000100*--------------------------------------------------------------*
000110* IHCOUT  -  Zyklus-Ausgabesatz STATUS-OUT (Laufbericht)       *
000120*--------------------------------------------------------------*
000130* Eine Zeile je Regelzyklus; STATUS-OUT ist zugleich der       *
000140* Laufbericht (siehe S200-WRITE-STATUS in IHCSDRV).            *
000150*--------------------------------------------------------------*
000160 01  STATUS-OUT-RECORD.
000170     05  OUT-SEQ              PIC 9(05).
000180     05  FILLER               PIC X(01) VALUE SPACE.
000190     05  OUT-TIME             PIC 9(04)V99.
000200     05  FILLER               PIC X(01) VALUE SPACE.
000210     05  OUT-OVT-STATUS       PIC X(11).
000220     05  FILLER               PIC X(01) VALUE SPACE.
000230     05  OUT-BEAM             PIC X(04).
000240     05  FILLER               PIC X(01) VALUE SPACE.
000250     05  OUT-BLINK            PIC X(05).
000260     05  FILLER               PIC X(01) VALUE SPACE.
000270     05  OUT-HORN             PIC X(04).
000280     05  FILLER               PIC X(01) VALUE SPACE.
000290     05  OUT-SIGNAL           PIC X(06).
000300     05  FILLER               PIC X(01) VALUE SPACE.
000310     05  OUT-TRACKED          PIC 9(02).
000320     05  FILLER               PIC X(10).
000330
000340*--------------------------------------------------------------*
000350* Summenzeile am Dateiende, gleiche Satzlaenge wie oben -       *
000360* S290-WRITE-TRAILER in IHCSDRV belegt diese Sicht einmal je    *
000370* Lauf statt der Zyklus-Sicht STATUS-OUT-RECORD                 *
000380*--------------------------------------------------------------*
000390 01  TRAILER-OUT-RECORD REDEFINES STATUS-OUT-RECORD.
000400     05  TRL-LIT-ZYKLEN       PIC X(08) VALUE "CYCLES: ".
000410     05  TRL-ZYKLEN           PIC X(05).
000420     05  FILLER               PIC X(01).
000430     05  TRL-LIT-HUPEN        PIC X(13) VALUE "HORN-PULSES: ".
000440     05  TRL-HUPEN            PIC X(05).
000450     05  FILLER               PIC X(01).
000460     05  TRL-LIT-FEHLER       PIC X(08) VALUE "ERRORS: ".
000470     05  TRL-FEHLER           PIC X(05).
000480     05  FILLER               PIC X(14).
