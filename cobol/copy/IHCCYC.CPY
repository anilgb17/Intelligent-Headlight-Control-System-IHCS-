000100*--------------------------------------------------------------*
000110* IHCCYC  -  Zyklus-Eingabesatz CYCLE-IN (Regelzyklus)         *
000120*--------------------------------------------------------------*
000130* Ein Satz je Regelzyklus der Lichtautomatik. CYC-VEH-COUNT    *
000140* gibt an, wieviele der zehn CYC-VEH-ENTRY-Felder belegt sind; *
000150* unbelegte Wiederholungen stehen auf LOW-VALUE und werden     *
000160* von IHCVEH0M nicht ausgewertet.                              *
000170*--------------------------------------------------------------*
000180 01  CYCLE-IN-RECORD.
000190     05  CYC-SEQ              PIC 9(05).
000200     05  CYC-DT               PIC 9V99.
000210     05  CYC-EGO-POS-X        PIC S9(04)V99.
000220     05  CYC-EGO-POS-Y        PIC S9(06)V99.
000230     05  CYC-EGO-VEL-X        PIC S9(03)V99.
000240     05  CYC-EGO-VEL-Y        PIC S9(03)V99.
000250     05  CYC-STEERING-ANGLE   PIC S9(03)V9.
000260     05  CYC-YAW-RATE         PIC S9(03)V9.
000270     05  CYC-ENGINE-RPM       PIC 9(05).
000280     05  CYC-OVERRIDE-FLAG    PIC X(01).
000290         88  CYC-OVERRIDE-ON      VALUE "M".
000300         88  CYC-OVERRIDE-OFF     VALUE "N".
000310     05  CYC-VEH-COUNT        PIC 9(02).
000320     05  CYC-VEH-ENTRY OCCURS 10 TIMES.
000330         10  CYC-VEH-ID           PIC 9(05).
000340         10  CYC-VEH-TYPE         PIC X(01).
000350         10  CYC-VEH-POS-X        PIC S9(04)V99.
000360         10  CYC-VEH-POS-Y        PIC S9(04)V99.
000370         10  CYC-VEH-VEL-X        PIC S9(03)V99.
000380         10  CYC-VEH-VEL-Y        PIC S9(03)V99.
000390         10  CYC-VEH-DISTANCE     PIC 9(04)V99.
000400     05  FILLER               PIC X(08).
