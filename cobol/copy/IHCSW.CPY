000100*--------------------------------------------------------------*
000110* IHCSW   -  gemeinsame Schalter (SCHALTER-Block)              *
000120*--------------------------------------------------------------*
000130* Wird in jedes Programm der Lichtautomatik kopiert, das       *
000140* Dateien oeffnet oder den Programm-Abbruch-Schalter abfragt - *
000150* gleicher SCHALTER-Aufbau wie in den alten SSF-Treibern.      *
000160*--------------------------------------------------------------*
000170 01  SCHALTER.
000180     05  FILE-STATUS          PIC X(02).
000190         88  FILE-OK                  VALUE "00".
000200         88  FILE-EOF                 VALUE "10".
000210         88  FILE-NOK                 VALUE "01" THRU "09"
000220                                       "11" THRU "99".
000230     05  PRG-STATUS           PIC 9(01).
000240         88  PRG-OK                   VALUE 0.
000250         88  PRG-ABBRUCH              VALUE 1.
000260     05  CYCLE-EOD-FLAG       PIC 9(01).
000270         88  CYCLE-EOD                VALUE 1.
000280         88  CYCLE-NOT-EOD            VALUE 0.
000290     05  FILLER               PIC X(05).
