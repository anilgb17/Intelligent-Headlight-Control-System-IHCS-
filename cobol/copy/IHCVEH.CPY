000100*--------------------------------------------------------------*
000110* IHCVEH  -  Verfolgungstabelle Fremdfahrzeuge (Tracked List)  *
000120*--------------------------------------------------------------*
000130* Haelt bis zu zehn gleichzeitig verfolgte Fremdfahrzeuge,     *
000140* Schluessel TRK-VEH-ID, Suche sequentiell ueber TRK-IX.       *
000150* Der Felderaufbau entspricht dem Sensorfeld CYC-VEH-ENTRY     *
000160* aus IHCCYC, zusaetzlich TRK-VEH-USED/TRK-VEH-SEEN als        *
000170* Verwaltungsbyte fuer IHCVEH0M (Belegt-Schalter je Zeile,     *
000180* Gesehen-Schalter fuer den Entfernen-Abgleich je Zyklus).     *
000190* TRK-VEH-DISTANCE wird von IHCVEH0M aus der Relativposition   *
000200* neu berechnet - der Sensorwert CYC-VEH-DISTANCE wird dabei   *
000210* verworfen (siehe Geschaeftsregel Vehicle Detection).         *
000220*--------------------------------------------------------------*
000230 01  TRK-VEH-TABLE.
000240     05  TRK-VEH-ENTRY OCCURS 10 TIMES
000250                          INDEXED BY TRK-IX.
000260         10  TRK-VEH-USED     PIC 9(01).
000270             88  TRK-VEH-FREE     VALUE 0.
000280             88  TRK-VEH-IN-USE   VALUE 1.
000290         10  TRK-VEH-ID       PIC 9(05).
000300         10  TRK-VEH-TYPE     PIC X(01).
000310             88  TRK-VEH-ONCOMING  VALUE "O".
000320             88  TRK-VEH-AHEAD     VALUE "A".
000330         10  TRK-VEH-POS-X    PIC S9(04)V99.
000340         10  TRK-VEH-POS-Y    PIC S9(04)V99.
000350         10  TRK-VEH-VEL-X    PIC S9(03)V99.
000360         10  TRK-VEH-VEL-Y    PIC S9(03)V99.
000370         10  TRK-VEH-DISTANCE PIC 9(04)V99.
000380         10  TRK-VEH-SEEN     PIC 9(01).
000390             88  TRK-VEH-NOT-SEEN  VALUE 0.
000400             88  TRK-VEH-WAS-SEEN  VALUE 1.
000410         10  FILLER           PIC X(05).
