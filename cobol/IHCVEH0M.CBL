000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040
000050 PROGRAM-ID.    IHCVEH0M.
000060 AUTHOR.        K. LORENZ.
000070 INSTALLATION.  ABT. FAHRZEUGELEKTRONIK - PRUEFSTAND BATCH.
000080 DATE-WRITTEN.  1986-09-18.
000090 DATE-COMPILED.
000100 SECURITY.      NUR FUER INTERNEN GEBRAUCH - ABT. FE.
000110
000120*-----------------------------------------------------------------
000130* Letzte Aenderung :: 2004-08-30
000140* Letzte Version   :: C.01.00
000150* Kurzbeschreibung  :: Fremdfahrzeug-Erkennung und Verfolgungs-
000160*                      tabelle (Pruefen, Entfernung, Ablage)
000170* Auftrag           :: IHCS-002 IHCS-026 IHCS-063 IHCS-140
000180*-----------------------------------------------------------------
000190* Vers.   | Datum      | von | Kommentar
000200*---------|------------|-----|------------------------------------
000210* A.00.00 | 1986-09-18 | KLO | Neuerstellung
000220* A.01.00 | 1987-12-01 | KLO | Quadratwurzel fuer die Entfernung
000230*         |            |     | per Newton-Verfahren (kein SQRT
000240*         |            |     | auf diesem Compiler verfuegbar)
000250* A.02.00 | 1989-05-17 | BS  | Pruefung auf negative Kennung und
000260*         |            |     | negative Sensorentfernung ergaenzt
000270* B.00.00 | 1992-03-09 | RH  | Verfolgungstabelle auf 10 Plaetze
000280*         |            |     | begrenzt, vorher unbegrenzt (List)
000290* B.01.00 | 1994-10-21 | RH  | Entfernte Fahrzeuge (nicht mehr im
000300*         |            |     | Sensorsatz) werden jetzt aus der
000310*         |            |     | Tabelle geloescht statt stehen zu
000320*         |            |     | bleiben
000330* B.02.00 | 1997-01-13 | MV  | Gesehen-Schalter TRK-VEH-SEEN statt
000340*         |            |     | Tabellen-Neuaufbau je Zyklus
000350* C.00.00 | 1998-11-09 | MV  | JAHR-2000-PRUEFUNG: keine Datums-
000360*         |            |     | felder in diesem Modul enthalten
000370* C.01.00 | 2004-08-30 | RH  | Aktionsradius-Vergleich von '<='
000380*         |            |     | bestaetigt (Grenzwert gehoert noch
000390*         |            |     | zur Verfolgungstabelle)
000400* C.02.00 | 2009-03-11 | RH  | Tabellenobergrenze 10 fuer TRK-VEH-
000410*         |            |     | TABLE als eigenstaendiges 77-Feld
000420*         |            |     | K-TAB-GRENZE gefuehrt statt als
000430*         |            |     | nackte Zahl in den Abtastschleifen
000440*-----------------------------------------------------------------
000450*
000460* Programmbeschreibung
000470* ---------------------
000480* Prueft die vom Sensor gelieferten Fremdfahrzeugsaetze eines
000490* Zyklus, berechnet die Entfernung aus der Relativposition neu
000500* und haelt die Verfolgungstabelle (TRK-VEH-TABLE, IHCVEH-Copy)
000510* auf dem laufenden Stand. Ein Fahrzeug, das im aktuellen Zyklus
000520* nicht mehr gemeldet wird, wird aus der Tabelle entfernt.
000530*
000540*****************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     SWITCH-15 IS ANZEIGE-VERSION
000600         ON STATUS IS SHOW-VERSION.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670
000680 WORKING-STORAGE SECTION.
000690*-----------------------------------------------------------------
000700* Eigenstaendiges 77-Feld - Tabellenobergrenze TRK-VEH-TABLE,
000710* in den Abtastschleifen unten statt der nackten Zahl 10 benutzt.
000720*-----------------------------------------------------------------
000730 77  K-TAB-GRENZE             PIC 9(02) COMP VALUE 10.
000740*-----------------------------------------------------------------
000750* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000760*-----------------------------------------------------------------
000770 01  COMP-FELDER.
000780     05  C4-SENS-IX           PIC S9(04) COMP.
000790     05  C4-TRK-IX            PIC S9(04) COMP.
000800     05  C4-FREI-IX           PIC S9(04) COMP.
000810     05  C9-QUADRATSUMME      PIC S9(09) COMP.
000820     05  C18-N                PIC S9(18) COMP.
000830     05  C18-WURZEL           PIC S9(18) COMP.
000840     05  C18-WURZEL-ALT       PIC S9(18) COMP.
000850     05  C18-ITER             PIC S9(18) COMP.
000860
000870 01  COMP-ALT-SICHT REDEFINES COMP-FELDER.
000880     05  FILLER               PIC X(10).
000890     05  C18-FELDER-TAB       PIC S9(18) COMP OCCURS 4 TIMES.
000900
000910*-----------------------------------------------------------------
000920* Konstante Felder: Praefix K
000930*-----------------------------------------------------------------
000940 01  KONSTANTE-FELDER.
000950     05  K-MODUL              PIC X(08) VALUE "IHCVEH0M".
000960     05  K-ITER-GRENZE        PIC 9(02) COMP VALUE 40.
000970
000980 01  KONSTANTE-ALT-SICHT REDEFINES KONSTANTE-FELDER.
000990     05  FILLER               PIC X(08).
001000     05  K-ITER-GRENZE-ALT    PIC S9(02) COMP.
001010
001020*-----------------------------------------------------------------
001030* Arbeitsfelder fuer einen Sensor-Fahrzeugsatz
001040*-----------------------------------------------------------------
001050 01  SENSOR-SATZ-ARBEIT.
001060     05  SA-GUELTIG           PIC 9(01).
001070         88  SA-IST-GUELTIG       VALUE 1.
001080         88  SA-IST-UNGUELTIG     VALUE 0.
001090     05  SA-DISTANZ           PIC 9(04)V99.
001100     05  SA-REL-X             PIC S9(04)V99.
001110     05  SA-REL-Y             PIC S9(04)V99.
001120
001130 01  SENSOR-SATZ-ALT REDEFINES SENSOR-SATZ-ARBEIT.
001140     05  FILLER               PIC X(01).
001150     05  SA-DISTANZ-BYTES     PIC X(06).
001160     05  FILLER               PIC X(06).
001170
001180 LINKAGE SECTION.
001190 01  LK-DETECTION-RANGE       PIC 9(04)V99.
001200
001210 COPY IHCCYC.
001220 COPY IHCVEH.
001230
001240 PROCEDURE DIVISION USING LK-DETECTION-RANGE
001250                           CYCLE-IN-RECORD
001260                           TRK-VEH-TABLE.
001270
001280*-----------------------------------------------------------------
001290* Steuerungs-Section
001300*-----------------------------------------------------------------
001310 A100-STEUERUNG SECTION.
001320 A100-00.
001330     IF  SHOW-VERSION
001340         DISPLAY K-MODUL
001350         GOBACK
001360     END-IF
001370
001380**  ---> Gesehen-Schalter fuer den Entfernen-Abgleich loeschen
001390     PERFORM B000-SEEN-LOESCHEN THRU B000-99
001400               VARYING C4-TRK-IX FROM 1 BY 1
001410               UNTIL C4-TRK-IX > K-TAB-GRENZE
001420
001430**  ---> alle gemeldeten Sensorsaetze verarbeiten
001440     MOVE 1                   TO C4-SENS-IX
001450     PERFORM B100-SENSORSATZ THRU B100-99
001460               UNTIL C4-SENS-IX > CYC-VEH-COUNT
001470                  OR C4-SENS-IX > K-TAB-GRENZE
001480
001490**  ---> nicht mehr gemeldete Fahrzeuge aus der Tabelle entfernen
001500     PERFORM B400-NICHT-GESEHEN THRU B400-99
001510               VARYING C4-TRK-IX FROM 1 BY 1
001520               UNTIL C4-TRK-IX > K-TAB-GRENZE
001530
001540     GOBACK
001550     .
001560 A100-99.
001570     EXIT.
001580
001590*-----------------------------------------------------------------
001600* Gesehen-Schalter eines Tabellenplatzes auf NOT-SEEN setzen
001610*-----------------------------------------------------------------
001620 B000-SEEN-LOESCHEN SECTION.
001630 B000-00.
001640     IF  TRK-VEH-IN-USE (C4-TRK-IX)
001650         SET  TRK-VEH-NOT-SEEN (C4-TRK-IX) TO TRUE
001660     END-IF
001670     .
001680 B000-99.
001690     EXIT.
001700
001710*-----------------------------------------------------------------
001720* Einen Sensor-Fahrzeugsatz pruefen, Entfernung neu berechnen
001730* und in der Verfolgungstabelle ablegen oder verwerfen
001740*-----------------------------------------------------------------
001750 B100-SENSORSATZ SECTION.
001760 B100-00.
001770     PERFORM C100-PRUEFEN
001780
001790     IF  SA-IST-GUELTIG
001800         PERFORM C200-DISTANZ-BERECHNEN
001810         IF  SA-DISTANZ NOT > LK-DETECTION-RANGE
001820             PERFORM C300-TABELLE-PFLEGEN
001830         END-IF
001840     END-IF
001850
001860     ADD  1 TO C4-SENS-IX
001870     .
001880 B100-99.
001890     EXIT.
001900
001910*-----------------------------------------------------------------
001920* Pruefregeln: Kennung darf nicht negativ sein (unsigned PIC
001930* schliesst das hier bereits aus), Sensorentfernung darf nicht
001940* negativ sein
001950*-----------------------------------------------------------------
001960 C100-PRUEFEN SECTION.
001970 C100-00.
001980     SET  SA-IST-GUELTIG      TO TRUE
001990     IF  CYC-VEH-DISTANCE (C4-SENS-IX) < ZERO
002000         SET  SA-IST-UNGUELTIG TO TRUE
002010     END-IF
002020     .
002030 C100-99.
002040     EXIT.
002050
002060*-----------------------------------------------------------------
002070* Entfernung = Wurzel aus (Rel-X hoch 2 + Rel-Y hoch 2),
002080* Relativposition gegenueber dem Ego-Fahrzeug. Der vom Sensor
002090* gelieferte Wert CYC-VEH-DISTANCE wird dabei verworfen.
002100*-----------------------------------------------------------------
002110 C200-DISTANZ-BERECHNEN SECTION.
002120 C200-00.
002130     MOVE CYC-VEH-POS-X (C4-SENS-IX) TO SA-REL-X
002140     MOVE CYC-VEH-POS-Y (C4-SENS-IX) TO SA-REL-Y
002150
002160**  ---> auf Hundertstel skalieren, damit die Quadratsumme ganz-
002170**  ---> zahlig in C18-N Platz hat (kein SQRT auf diesem Compiler)
002180     COMPUTE C18-N =
002190           (SA-REL-X * 100) * (SA-REL-X * 100)
002200         + (SA-REL-Y * 100) * (SA-REL-Y * 100)
002210
002220     PERFORM D100-GANZZAHL-WURZEL
002230
002240     COMPUTE SA-DISTANZ = C18-WURZEL / 100
002250     .
002260 C200-99.
002270     EXIT.
002280
002290*-----------------------------------------------------------------
002300* Ganzzahlige Quadratwurzel von C18-N nach C18-WURZEL, Newton-
002310* Verfahren mit Ganzzahldivision, Abbruch bei Konvergenz oder
002320* nach K-ITER-GRENZE Durchlaeufen (Sicherheitsabbruch)
002330*-----------------------------------------------------------------
002340 D100-GANZZAHL-WURZEL SECTION.
002350 D100-00.
002360     IF  C18-N = ZERO
002370         MOVE ZERO             TO C18-WURZEL
002380     ELSE
002390         MOVE C18-N            TO C18-WURZEL
002400         MOVE ZERO             TO C18-ITER
002410         PERFORM D110-NEWTON-SCHRITT THRU D110-99
002420                   UNTIL C18-WURZEL = C18-WURZEL-ALT
002430                      OR C18-ITER > K-ITER-GRENZE
002440     END-IF
002450     .
002460 D100-99.
002470     EXIT.
002480
002490 D110-NEWTON-SCHRITT SECTION.
002500 D110-00.
002510     MOVE C18-WURZEL          TO C18-WURZEL-ALT
002520     COMPUTE C18-WURZEL =
002530           (C18-WURZEL-ALT + (C18-N / C18-WURZEL-ALT)) / 2
002540     ADD  1 TO C18-ITER
002550     .
002560 D110-99.
002570     EXIT.
002580
002590*-----------------------------------------------------------------
002600* Verfolgungstabelle pflegen - vorhandenen Platz aktualisieren
002610* oder, wenn neu, einen freien Platz belegen
002620*-----------------------------------------------------------------
002630 C300-TABELLE-PFLEGEN SECTION.
002640 C300-00.
002650     MOVE ZERO                TO C4-FREI-IX
002660     MOVE 1                   TO C4-TRK-IX
002670     PERFORM C310-PLATZ-SUCHEN THRU C310-99
002680               UNTIL C4-TRK-IX > K-TAB-GRENZE
002690
002700     IF  C4-FREI-IX = ZERO
002710**       ---> kein passender Platz - Sensorsatz wird verworfen,
002720**       ---> die Tabelle fasst nur 10 gleichzeitige Fahrzeuge
002730         CONTINUE
002740     ELSE
002750         PERFORM C320-PLATZ-BELEGEN
002760     END-IF
002770     .
002780 C300-99.
002790     EXIT.
002800
002810*-----------------------------------------------------------------
002820* Je Tabellenplatz: passende Kennung hat Vorrang vor einem
002830* freien Platz, damit ein bestehender Eintrag aktualisiert
002840* und nicht verdoppelt wird
002850*-----------------------------------------------------------------
002860 C310-PLATZ-SUCHEN SECTION.
002870 C310-00.
002880     IF  TRK-VEH-IN-USE (C4-TRK-IX)
002890     AND TRK-VEH-ID (C4-TRK-IX) = CYC-VEH-ID (C4-SENS-IX)
002900         MOVE C4-TRK-IX            TO C4-FREI-IX
002910     ELSE
002920         IF  TRK-VEH-FREE (C4-TRK-IX)
002930         AND C4-FREI-IX = ZERO
002940             MOVE C4-TRK-IX        TO C4-FREI-IX
002950         END-IF
002960     END-IF
002970     ADD  1 TO C4-TRK-IX
002980     .
002990 C310-99.
003000     EXIT.
003010
003020 C320-PLATZ-BELEGEN SECTION.
003030 C320-00.
003040     SET  TRK-VEH-IN-USE (C4-FREI-IX)       TO TRUE
003050     MOVE CYC-VEH-ID (C4-SENS-IX)
003060                         TO TRK-VEH-ID (C4-FREI-IX)
003070     MOVE CYC-VEH-TYPE (C4-SENS-IX)
003080                         TO TRK-VEH-TYPE (C4-FREI-IX)
003090     MOVE SA-REL-X       TO TRK-VEH-POS-X (C4-FREI-IX)
003100     MOVE SA-REL-Y       TO TRK-VEH-POS-Y (C4-FREI-IX)
003110     MOVE CYC-VEH-VEL-X (C4-SENS-IX)
003120                         TO TRK-VEH-VEL-X (C4-FREI-IX)
003130     MOVE CYC-VEH-VEL-Y (C4-SENS-IX)
003140                         TO TRK-VEH-VEL-Y (C4-FREI-IX)
003150     MOVE SA-DISTANZ     TO TRK-VEH-DISTANCE (C4-FREI-IX)
003160     SET  TRK-VEH-WAS-SEEN (C4-FREI-IX)      TO TRUE
003170     .
003180 C320-99.
003190     EXIT.
003200
003210*-----------------------------------------------------------------
003220* Tabellenplatz freigeben, wenn im aktuellen Zyklus nicht mehr
003230* gemeldet (Gesehen-Schalter noch auf NOT-SEEN)
003240*-----------------------------------------------------------------
003250 B400-NICHT-GESEHEN SECTION.
003260 B400-00.
003270     IF  TRK-VEH-IN-USE (C4-TRK-IX)
003280     AND TRK-VEH-NOT-SEEN (C4-TRK-IX)
003290         SET  TRK-VEH-FREE (C4-TRK-IX) TO TRUE
003300         MOVE ZERO                     TO TRK-VEH-ID (C4-TRK-IX)
003310     END-IF
003320     .
003330 B400-99.
003340     EXIT.
