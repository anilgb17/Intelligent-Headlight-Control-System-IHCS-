000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040
000050 PROGRAM-ID.    IHCERR0M.
000060 AUTHOR.        K. LORENZ.
000070 INSTALLATION.  ABT. FAHRZEUGELEKTRONIK - PRUEFSTAND BATCH.
000080 DATE-WRITTEN.  1986-04-11.
000090 DATE-COMPILED.
000100 SECURITY.      NUR FUER INTERNEN GEBRAUCH - ABT. FE.
000110
000120*-----------------------------------------------------------------
000130* Letzte Aenderung :: 1999-09-07
000140* Letzte Version   :: D.00.00
000150* Kurzbeschreibung  :: Fehlerbehandlung Lichtautomatik (Anhaenge-
000160*                      Protokoll, Fehler-Aktiv-Schalter)
000170* Auftrag           :: IHCS-004 IHCS-031 IHCS-077
000180*-----------------------------------------------------------------
000190* Vers.   | Datum      | von | Kommentar
000200*---------|------------|-----|------------------------------------
000210* A.00.00 | 1986-04-11 | KLO | Neuerstellung - Fehleranhaengung
000220*         |            |     | fuer den Pruefstand-Simulator
000230* A.01.00 | 1987-09-02 | KLO | ERR-CODE auf drei Stellen,
000240*         |            |     | bisher nur zweistellig (zu wenig
000250*         |            |     | Raum fuer Stillstand-Codes)
000260* A.02.00 | 1989-01-20 | BS  | Aktiv-Schalter ergaenzt,
000270*         |            |     | wird von der Steuerung abgefragt
000280* B.00.00 | 1991-06-14 | BS  | Umstellung Bildschirmausg.
000290*         |            |     | Satzuebergabe an den Aufrufer -
000300*         |            |     | Protokolldatei wird jetzt vom
000310*         |            |     | rufenden Programm geschrieben
000320* B.01.00 | 1993-11-05 | RH  | Nachricht auf 60 Stellen begrenzt,
000330*         |            |     | Abschneiden mit INSPECT TALLYING
000340* B.02.00 | 1996-02-27 | RH  | Kommentare bereinigt, IHCERL-Copy
000350*         |            |     | statt lokalem Satzaufbau verwendet
000360* C.00.00 | 1998-11-09 | MV  | JAHR-2000-PRUEFUNG: ERR-SEQ ist die
000370*         |            |     | Zyklusnummer, kein Kalenderdatum -
000380*         |            |     | keine Jahrhundert-Umstellung noetig
000390* C.01.00 | 1998-12-03 | MV  | Pruefprotokoll Jahr-2000,
000400*         |            |     | abgezeichnet, keine Aend.
000410* C.02.00 | 1999-02-18 | RH  | Aktiv-Schalter bleibt beim
000420*         |            |     | mehr automatisch zurueckgesetzt -
000430*         |            |     | Aufruf gesetzt bis CLR
000440* D.00.00 | 1999-09-07 | RH  | Schweregrad-Tab. (unbenutzt) und
000450*         |            |     | Byte-Sicht Comp-Felder entfernt;
000460*         |            |     | Funktionspruefung jetzt ueber
000470*         |            |     | Tabellensuche K-FUNKTIONEN (B050),
000480*         |            |     | Meldetext wird laengengerecht
000490*         |            |     | zeichenweise kopiert statt ganz
000500*-----------------------------------------------------------------
000510*
000520* Programmbeschreibung
000530* ---------------------
000540* Haengt einen Fehlersatz an das Fehlerprotokoll ERROR-LOG an
000550* und setzt den Aktiv-Schalter FEHLER-AKTIV. Das eigentliche
000560* Schreiben der Datei bleibt beim rufenden Programm (IHCSDRV) -
000570* dieses Modul liefert nur den fertig aufgebauten Satz und den
000580* Schalterstand zurueck, Funktion CLR setzt den Schalter ohne
000590* Satzaufbau zurueck.
000600*
000610*****************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     SWITCH-15 IS ANZEIGE-VERSION
000670         ON STATUS IS SHOW-VERSION.
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750 WORKING-STORAGE SECTION.
000760*-----------------------------------------------------------------
000770* Eigenstaendiges 77-Feld - Laufindex fuer die Funktionstabelle
000780* K-FUNKTIONEN (Tabellensuche in A100-STEUERUNG/B050-FUNKTION-
000790* PRUEFEN) und fuer die Zeichenkopierschleife in B100-ANHAENGEN.
000800*-----------------------------------------------------------------
000810 77  C2-FUNKTIONSINDEX    PIC 9(01) COMP.
000820 77  C2-ZEICHENINDEX      PIC 9(02) COMP.
000830*-----------------------------------------------------------------
000840* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000850*-----------------------------------------------------------------
000860 01  COMP-FELDER.
000870     05  C4-LEN               PIC S9(04) COMP.
000880     05  C4-TRAIL-BLANKS      PIC S9(04) COMP.
000890
000900*-----------------------------------------------------------------
000910* Konstante Felder: Praefix K
000920*-----------------------------------------------------------------
000930 01  KONSTANTE-FELDER.
000940     05  K-MODUL              PIC X(08) VALUE "IHCERR0M".
000950     05  K-FN-LOG              PIC X(03) VALUE "LOG".
000960     05  K-FN-CLR              PIC X(03) VALUE "CLR".
000970
000980 01  KONSTANTE-TABELLE REDEFINES KONSTANTE-FELDER.
000990     05  FILLER               PIC X(08).
001000     05  K-FUNKTIONEN PIC X(03) OCCURS 2 TIMES.
001010
001020 LINKAGE SECTION.
001030 01  LK-FUNKTION              PIC X(03).
001040
001050 01  LK-ERR-SEQ               PIC 9(05).
001060 01  LK-ERR-CODE              PIC 9(03).
001070 01  LK-ERR-TEXT              PIC X(60).
001080
001090*-----------------------------------------------------------------
001100* Zeichenweise Sicht der uebergebenen Meldung, fuer die laengen-
001110* gerechte Kopie in B100-ANHAENGEN (Laenge ueber C4-LEN ermittelt,
001120* Rest wird mit Leerzeichen aufgefuellt statt Altinhalt stehenzu-
001130* lassen).
001140*-----------------------------------------------------------------
001150 01  LK-ERR-TEXT-ALT-SICHT REDEFINES LK-ERR-TEXT.
001160     05  LK-ERR-TEXT-ZEICHEN  PIC X(01) OCCURS 60 TIMES.
001170
001180 COPY IHCERL.
001190
001200 01  LK-FEHLER-SCHALTER       PIC 9(01).
001210     88  LK-FEHLER-AKTIV          VALUE 1.
001220     88  LK-FEHLER-RUHIG          VALUE 0.
001230
001240 01  LK-FEHLER-ANZEIGE REDEFINES LK-FEHLER-SCHALTER PIC X(01).
001250
001260 PROCEDURE DIVISION USING LK-FUNKTION
001270                           LK-ERR-SEQ
001280                           LK-ERR-CODE
001290                           LK-ERR-TEXT
001300                           ERROR-LOG-RECORD
001310                           LK-FEHLER-SCHALTER.
001320
001330*-----------------------------------------------------------------
001340* Steuerungs-Section
001350*-----------------------------------------------------------------
001360 A100-STEUERUNG SECTION.
001370 A100-00.
001380     IF  SHOW-VERSION
001390         DISPLAY K-MODUL ' FEHLER-SCHALTER=' LK-FEHLER-ANZEIGE
001400         GOBACK
001410     END-IF
001420
001430     MOVE ZERO TO C2-FUNKTIONSINDEX
001440**  ---> Funktion ueber K-FUNKTIONEN ermitteln, statt fester
001450**       EVALUATE-Abfrage (D.00.00)
001460     PERFORM B050-FUNKTION-PRUEFEN
001470         VARYING C2-FUNKTIONSINDEX FROM 1 BY 1
001480         UNTIL C2-FUNKTIONSINDEX > 2
001490     GOBACK
001500     .
001510 A100-99.
001520     EXIT.
001530
001540*-----------------------------------------------------------------
001550* Funktionscode gegen die Tabelle K-FUNKTIONEN pruefen und bei
001560* Treffer die zugehoerige Verarbeitung anstossen
001570*-----------------------------------------------------------------
001580 B050-FUNKTION-PRUEFEN SECTION.
001590 B050-00.
001600     IF  K-FUNKTIONEN (C2-FUNKTIONSINDEX) = LK-FUNKTION
001610         EVALUATE C2-FUNKTIONSINDEX
001620             WHEN 1
001630                 PERFORM B100-ANHAENGEN
001640             WHEN 2
001650                 PERFORM B200-ZURUECKSETZEN
001660         END-EVALUATE
001670     END-IF
001680     .
001690 B050-99.
001700     EXIT.
001710
001720*-----------------------------------------------------------------
001730* Fehlersatz aufbauen und Aktiv-Schalter setzen
001740*-----------------------------------------------------------------
001750 B100-ANHAENGEN SECTION.
001760 B100-00.
001770**  ---> Laenge der uebergebenen Meldung ermitteln (B.01.00)
001780     MOVE ZERO                TO C4-TRAIL-BLANKS
001790     INSPECT LK-ERR-TEXT TALLYING C4-TRAIL-BLANKS
001800             FOR TRAILING SPACES
001810     COMPUTE C4-LEN = 60 - C4-TRAIL-BLANKS
001820
001830     MOVE LK-ERR-SEQ          TO ERR-SEQ
001840     MOVE LK-ERR-CODE         TO ERR-CODE
001850     MOVE SPACES              TO ERR-MESSAGE
001860**  ---> nur die ermittelte Laenge zeichenweise kopieren, Rest
001870**       bleibt auf Leerzeichen (D.00.00)
001880     IF  C4-LEN > 0
001890         PERFORM B110-ZEICHEN-KOPIEREN
001900             VARYING C2-ZEICHENINDEX FROM 1 BY 1
001910             UNTIL C2-ZEICHENINDEX > C4-LEN
001920     END-IF
001930     SET  LK-FEHLER-AKTIV     TO TRUE
001940     .
001950 B100-99.
001960     EXIT.
001970
001980*-----------------------------------------------------------------
001990* Ein Zeichen der uebergebenen Meldung in den Protokollsatz
002000* kopieren
002010*-----------------------------------------------------------------
002020 B110-ZEICHEN-KOPIEREN SECTION.
002030 B110-00.
002040     MOVE LK-ERR-TEXT-ZEICHEN (C2-ZEICHENINDEX)
002050       TO ERR-MESSAGE (C2-ZEICHENINDEX:1)
002060     .
002070 B110-99.
002080     EXIT.
002090
002100*-----------------------------------------------------------------
002110* Aktiv-Schalter zuruecksetzen (clear)
002120*-----------------------------------------------------------------
002130 B200-ZURUECKSETZEN SECTION.
002140 B200-00.
002150     SET  LK-FEHLER-RUHIG     TO TRUE
002160     .
002170 B200-99.
002180     EXIT.
